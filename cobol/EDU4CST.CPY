000100******************************************************************
000200* COPY-LIBRO  : EDU4CST                                         *
000300* APLICACION  : CUOTAS Y MATRICULA ESTUDIANTIL                   *
000400* CONTENIDO   : LAYOUT DEL MAESTRO DE ESTUDIANTES (CUESTIN/      *
000500*             : CUESTOUT) Y DEL GRUPO REPETITIVO DE CURSOS       *
000600*             : INSCRITOS POR ESTUDIANTE (HASTA 5 POR ALUMNO)    *
000700* PROGRAMADOR : C. MORALES (CEM)                                 *
000800* FECHA       : 11/09/1988                                       *
000900******************************************************************
001000*   NOTA: CUS1-CUR-PRIMARIO-FLAG PUEDE LLEGAR YA MARCADO 'Y' EN
001100*   UN RENGLON DE ENTRADA (CAPTURA PREVIA) -- EL PARRAFO 310
001200*   RESPETA EL ULTIMO RENGLON MARCADO 'Y' QUE ENCUENTRE AL
001300*   RECORRER LA LISTA, Y SOLO USA EL PRIMER RENGLON SI NINGUNO
001400*   VIENE MARCADO. CUS1-CUR-ACTIVO-FLAG SIEMPRE SE RECALCULA.
001500******************************************************************
001600 01  CUS1-STUDENT-RECORD.
001700*--------------------------------------------------------------*
001800*    LLAVE DEL MAESTRO: CUS1-STUDENT-ID (NO SE PERMITEN         *
001900*    DUPLICADOS EN EL ARCHIVO CUESTOUT)                         *
002000*--------------------------------------------------------------*
002100     05  CUS1-STUDENT-ID             PIC X(10).
002200     05  CUS1-NOMBRE-COMPLETO.
002300         10  CUS1-PRIMER-NOMBRE      PIC X(20).
002400         10  CUS1-APELLIDO           PIC X(20).
002500     05  CUS1-CORREO                 PIC X(40).
002600     05  CUS1-TIPO-TITULO            PIC X(20).
002700     05  CUS1-DURACION-TITULO        PIC 9(02).
002800*--------------------------------------------------------------*
002900*    CAMPOS RESUMEN -- DERIVADOS DE LA INSCRIPCION PRIMARIA     *
003000*    POR EL PARRAFO 330-DERIVA-RESUMEN, NO SE CAPTURAN          *
003100*--------------------------------------------------------------*
003200     05  CUS1-CURSO-PRIMARIO         PIC X(40).
003300     05  CUS1-ANIO-ACADEMICO         PIC X(09).
003400     05  CUS1-ANIO-ACADEMICO-R REDEFINES CUS1-ANIO-ACADEMICO.
003500         10  CUS1-ANIO-INI-R         PIC X(04).
003600         10  FILLER                  PIC X(01).
003700         10  CUS1-ANIO-FIN-R         PIC X(04).
003800*--------------------------------------------------------------*
003900*    GRUPO REPETITIVO DE CURSOS INSCRITOS (5 COMO MAXIMO)       *
004000*--------------------------------------------------------------*
004100     05  CUS1-CANT-CURSOS            PIC 9(02).
004200     05  CUS1-CURSOS OCCURS 5 TIMES
004300                     INDEXED BY IX-CUS1-CURSOS.
004400         10  CUS1-CUR-NOMBRE         PIC X(40).
004500         10  CUS1-CUR-ANIO-INI       PIC 9(04).
004600         10  CUS1-CUR-ANIO-FIN       PIC 9(04).
004700         10  CUS1-CUR-PRIMARIO-FLAG  PIC X(01).
004800             88  CUS1-ES-PRIMARIO           VALUE 'Y'.
004900             88  CUS1-NO-PRIMARIO           VALUE 'N'.
005000         10  CUS1-CUR-ACTIVO-FLAG    PIC X(01).
005100             88  CUS1-ESTA-ACTIVO           VALUE 'Y'.
005200             88  CUS1-NO-ACTIVO             VALUE 'N'.
005300     05  FILLER                      PIC X(07).

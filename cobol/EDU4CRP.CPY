000100******************************************************************
000200* COPY-LIBRO  : EDU4CRP                                         *
000300* APLICACION  : CUOTAS Y MATRICULA ESTUDIANTIL                   *
000400* CONTENIDO   : RENGLONES DEL REPORTE DE CORRIDA (CURUNRPT) --   *
000500*             : ENCABEZADO, DETALLE DE ESTUDIANTE, DETALLE DE    *
000600*             : CUENTA, DETALLE DE SIEMBRA Y TOTALES DE CORTE    *
000700* PROGRAMADOR : C. MORALES (CEM)                                 *
000800* FECHA       : 11/09/1988                                       *
000900******************************************************************
001000 01  CUS4-LINEA-ENCABEZADO-1.
001100     05  FILLER                      PIC X(20)
001200             VALUE 'CUM4C101  FECHA CORR'.
001300     05  CUS4-ENC-FECHA              PIC X(10).
001400     05  FILLER                      PIC X(62) VALUE SPACES.
001500*
001600 01  CUS4-LINEA-ENCABEZADO-2.
001700     05  FILLER                      PIC X(40)
001800             VALUE 'REPORTE DE MATRICULA Y CUENTAS DE PORTAL'.
001900     05  FILLER                      PIC X(52) VALUE SPACES.
002000*
002100 01  CUS4-LINEA-DET-ESTUDIANTE.
002200     05  FILLER                      PIC X(02) VALUE SPACES.
002300     05  CUS4-DET-EST-ID             PIC X(10).
002400     05  FILLER                      PIC X(01) VALUE SPACES.
002500     05  CUS4-DET-EST-CORREO         PIC X(40).
002600     05  FILLER                      PIC X(01) VALUE SPACES.
002700     05  CUS4-DET-EST-ESTADO         PIC X(08).
002800     05  FILLER                      PIC X(01) VALUE SPACES.
002900     05  CUS4-DET-EST-RAZON          PIC X(60).
003000*
003100 01  CUS4-LINEA-DET-CUENTA.
003200     05  FILLER                      PIC X(02) VALUE SPACES.
003300     05  CUS4-DET-CTA-CORREO         PIC X(40).
003400     05  FILLER                      PIC X(01) VALUE SPACES.
003500     05  CUS4-DET-CTA-ACCION         PIC X(18).
003600*
003700 01  CUS4-LINEA-DET-SEMILLA.
003800     05  FILLER                      PIC X(02) VALUE SPACES.
003900     05  CUS4-DET-SEM-RENGLON        PIC X(20).
004000     05  FILLER                      PIC X(01) VALUE SPACES.
004100     05  CUS4-DET-SEM-ITEM           PIC X(40).
004200     05  FILLER                      PIC X(01) VALUE SPACES.
004300     05  CUS4-DET-SEM-ESTADO         PIC X(14).
004400*
004500 01  CUS4-LINEA-TOTAL.
004600     05  FILLER                      PIC X(02) VALUE SPACES.
004700     05  CUS4-TOT-ETIQUETA           PIC X(34).
004800     05  CUS4-TOT-VALOR              PIC ZZZ,ZZ9.
004900     05  FILLER                      PIC X(53) VALUE SPACES.

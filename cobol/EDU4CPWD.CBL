000100******************************************************************
000200* FECHA       : 11/09/1988                                       *
000300* PROGRAMADOR : C. MORALES (CEM)                                 *
000400* APLICACION  : CUOTAS Y MATRICULA ESTUDIANTIL                   *
000500* PROGRAMA    : EDU4CPWD                                         *
000600* TIPO        : SUBRUTINA (CALLED)                               *
000700* DESCRIPCION : RECIBE UNA CLAVE EN TEXTO PLANO Y REGRESA UN     *
000800*             : VALOR CODIFICADO DE ANCHO FIJO PARA GRABAR EN    *
000900*             : CUS2-PASSWORD-HASH. NO ES EL ALGORITMO REAL DE   *
001000*             : CODIFICACION (ESO VIVE EN LA CAJA NEGRA DE       *
001100*             : SEGURIDAD) -- ESTE PARRAFO ES UNICAMENTE UN      *
001200*             : STUB OPACO, SE LLAMA IGUAL DESDE TODOS LOS       *
001300*             : PROGRAMAS BATCH QUE CREEN UNA CUENTA NUEVA.      *
001400* ARCHIVOS    : NO APLICA                                        *
001500* ACCION (ES) : C=CODIFICAR                                      *
001600* PROGRAMA(S) : LLAMADO POR EDU4C101                              *
001700* INSTALADO   : 11/09/1988                                       *
001800******************************************************************
001900*                 B I T A C O R A   D E   C A M B I O S          *
002000******************************************************************
002100* FECHA     INIC  TICKET   DESCRIPCION                          *
002200* --------  ----  -------  -----------------------------------  *
002300* 11/09/88  CEM   CUM-004  VERSION INICIAL DEL STUB DE CLAVE.    CEM0001
002400* 02/04/91  CEM   CUM-031  SE AGREGA CONTADOR DE LLAMADAS PARA   CEM0002
002500*                          BITACORA DE AUDITORIA DE CUENTAS.    CEM0002
002600* 14/08/95  JLQ   CUM-058  SE AMPLIA EL PREFIJO DE CODIFICACION  JLQ0003
002700*                          DE 4 A 8 POSICIONES (PEDIDO AUDIT.).  JLQ0003
002800* 23/11/98  JLQ   Y2K-009  REVISION DE SIGLO -- FECHA DE PROCESO JLQ0004
002900*                          VALIDADA A 4 DIGITOS DE ANIO (Y2K).  JLQ0004
003000* 09/02/00  JLQ   CUM-071  PRUEBA POST-Y2K, SIN HALLAZGOS.       JLQ0005
003100* 17/06/07  RDLC  CUM-094  SE AGREGA MARCA DE FECHA AL HASH      RDLC006
003200*                          PARA FACILITAR SOPORTE DE CUENTAS.    RDLC006
003300* 19/11/13  RDLC  CUM-142  REVISION GENERAL, SIN CAMBIO DE       RDLC007
003400*                          FORMATO DE SALIDA.                   RDLC007
003500* 05/03/24  CEM   CUM-205  SE ENLAZA EL STUB AL NUEVO BATCH DE   CEM0008
003600*                          APROVISIONAMIENTO DE CUENTAS PORTAL. CEM0008
003700******************************************************************
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID.    EDU4CPWD.
004000 AUTHOR.        CARLOS MORALES.
004100 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - COBRANZA ESTUDIANTIL.
004200 DATE-WRITTEN.  11/09/1988.
004300 DATE-COMPILED.
004400 SECURITY.      USO INTERNO -- NO DISTRIBUIR FUERA DEL
004500               DEPARTAMENTO.
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100******************************************************************
005200 DATA DIVISION.
005300 WORKING-STORAGE SECTION.
005400 01  WKS-CONTADOR-LLAMADAS.
005500     02  WKS-LLAMADAS-HOY            PIC 9(07) COMP VALUE ZEROES.
005600     02  WKS-LLAMADAS-HOY-R REDEFINES WKS-LLAMADAS-HOY
005700                                      PIC 9(07) COMP.
005800     02  FILLER                      PIC X(02) VALUE SPACES.
005900*--> FECHA DE PROCESO, SOLO PARA MARCA DE AUDITORIA DEL STUB
006000 01  WKS-FECHA-PROCESO               PIC 9(08) VALUE ZEROES.
006100 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
006200     02  WKS-ANI-PROCESO             PIC 9(04).
006300     02  WKS-MES-PROCESO             PIC 9(02).
006400     02  WKS-DIA-PROCESO             PIC 9(02).
006500 01  WKS-PREFIJO-CODIFICADO          PIC X(08)
006600                                      VALUE '$CUM4E$$'.
006700 01  WKS-CLAVE-TRABAJO               PIC X(20) VALUE SPACES.
006800 01  WKS-CLAVE-TRABAJO-R REDEFINES WKS-CLAVE-TRABAJO.
006900     02  WKS-CLAVE-LARGO             PIC 9(02) COMP.
007000     02  FILLER                      PIC X(18).
007100 01  WKS-INDICE-RELLENO              PIC 9(02) COMP VALUE ZEROES.
007200 01  WKS-POSICION-RELLENO            PIC 9(02) COMP VALUE ZEROES.
007300 01  FILLER                          PIC X(04) VALUE SPACES.
007400******************************************************************
007500 LINKAGE SECTION.
007600 01  LNK-PASSWORD-ENTRADA            PIC X(20).
007700 01  LNK-PASSWORD-HASH               PIC X(64).
007800******************************************************************
007900 PROCEDURE DIVISION USING LNK-PASSWORD-ENTRADA
008000                           LNK-PASSWORD-HASH.
008100******************************************************************
008200 100-MAIN SECTION.
008300     PERFORM 110-CODIFICA-CLAVE THRU 110-CODIFICA-CLAVE-E
008400     GOBACK.
008500 100-MAIN-E. EXIT.
008600*    ------------- SECCION UNICA DE CODIFICACION ---------------
008700 110-CODIFICA-CLAVE SECTION.
008800     ADD  1                     TO   WKS-LLAMADAS-HOY
008900     ACCEPT WKS-FECHA-PROCESO   FROM DATE YYYYMMDD
009000     MOVE LNK-PASSWORD-ENTRADA  TO   WKS-CLAVE-TRABAJO
009100     MOVE SPACES                TO   LNK-PASSWORD-HASH
009200     MOVE WKS-PREFIJO-CODIFICADO
009300                                 TO   LNK-PASSWORD-HASH (1:8)
009400*--> EL STUB NO REVIERTE NI COMPARA CLAVES, SOLO PRODUCE UN
009500*--> VALOR OPACO DE ANCHO FIJO, ESTABLE PARA LA MISMA ENTRADA
009600     MOVE WKS-CLAVE-TRABAJO      TO  LNK-PASSWORD-HASH (9:20)
009700     MOVE WKS-FECHA-PROCESO      TO  LNK-PASSWORD-HASH (29:8)
009800     PERFORM 120-RELLENA-HASH
009900             VARYING WKS-INDICE-RELLENO FROM 1 BY 1
010000             UNTIL WKS-INDICE-RELLENO > 27.
010100 110-CODIFICA-CLAVE-E. EXIT.
010200*    ------------- RELLENO DE LAS 27 POSICIONES FINALES -----------
010300 120-RELLENA-HASH SECTION.
010400     COMPUTE WKS-POSICION-RELLENO = 37 + WKS-INDICE-RELLENO
010500     MOVE '*' TO LNK-PASSWORD-HASH (WKS-POSICION-RELLENO : 1).
010600 120-RELLENA-HASH-E. EXIT.

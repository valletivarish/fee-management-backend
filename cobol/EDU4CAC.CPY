000100******************************************************************
000200* COPY-LIBRO  : EDU4CAC                                         *
000300* APLICACION  : CUOTAS Y MATRICULA ESTUDIANTIL                   *
000400* CONTENIDO   : LAYOUT DEL MAESTRO DE CUENTAS DE PORTAL          *
000500*             : (CUACCIN/CUACCOUT) -- UNA CUENTA POR CORREO      *
000600* PROGRAMADOR : C. MORALES (CEM)                                 *
000700* FECHA       : 11/09/1988                                       *
000800******************************************************************
000900 01  CUS2-ACCOUNT-RECORD.
001000*--------------------------------------------------------------*
001100*    LLAVE DEL MAESTRO: CUS2-CORREO (NO SE PERMITEN DUPLICADOS  *
001200*    EN EL ARCHIVO CUACCOUT)                                    *
001300*--------------------------------------------------------------*
001400     05  CUS2-NOMBRE-USUARIO         PIC X(40).
001500     05  CUS2-USERNAME               PIC X(40).
001600     05  CUS2-CORREO                 PIC X(40).
001700     05  CUS2-PASSWORD-HASH          PIC X(64).
001800     05  CUS2-PASSWORD-HASH-R REDEFINES CUS2-PASSWORD-HASH.
001900         10  CUS2-HASH-PREFIJO       PIC X(08).
002000         10  CUS2-HASH-RESTO         PIC X(56).
002100*--------------------------------------------------------------*
002200*    BANDERAS DE ROL -- UNA CUENTA PUEDE TENER AMBOS ROLES      *
002300*--------------------------------------------------------------*
002400     05  CUS2-ROLES.
002500         10  CUS2-ROL-ADMIN          PIC X(01).
002600             88  CUS2-ES-ADMIN              VALUE 'Y'.
002700             88  CUS2-NO-ADMIN              VALUE 'N'.
002800         10  CUS2-ROL-ESTUDIANTE     PIC X(01).
002900             88  CUS2-ES-ESTUDIANTE         VALUE 'Y'.
003000             88  CUS2-NO-ESTUDIANTE         VALUE 'N'.
003100     05  CUS2-DEBE-CAMBIAR-PWD       PIC X(01).
003200         88  CUS2-CAMBIO-REQUERIDO          VALUE 'Y'.
003300         88  CUS2-CAMBIO-NO-REQUERIDO       VALUE 'N'.
003400     05  FILLER                      PIC X(13).

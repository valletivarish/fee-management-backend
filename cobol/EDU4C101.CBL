000100******************************************************************
000200* FECHA       : 11/09/1988                                       *
000300* PROGRAMADOR : C. MORALES (CEM)                                 *
000400* APLICACION  : CUOTAS Y MATRICULA ESTUDIANTIL                   *
000500* PROGRAMA    : EDU4C101                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CORRIDA NOCTURNA DE MANTENIMIENTO DEL MAESTRO DE *
000800*             : ESTUDIANTES -- VALIDA Y NORMALIZA CADA RENGLON   *
000900*             : DE MATRICULA, DERIVA CURSO/ANIO PRIMARIO, Y      *
001000*             : ASEGURA QUE CADA ESTUDIANTE ACEPTADO TENGA UNA   *
001100*             : CUENTA DE PORTAL CON EL ROL DE ESTUDIANTE. LA    *
001200*             : MISMA CORRIDA SIEMBRA, UNA SOLA VEZ, LA CUENTA   *
001300*             : DE ADMINISTRADOR Y TRES ESTUDIANTES DE MUESTRA.  *
001400* ARCHIVOS    : CUESTIN=A, CUESTOUT=A, CUACCIN=A, CUACCOUT=A,    *
001500*             : CURUNRPT=A                                       *
001600* ACCION (ES) : A=ACTUALIZA, R=REPORTE                           *
001700* PROGRAMA(S) : LLAMA A EDU4CPWD                                  *
001800* INSTALADO   : 11/09/1988                                       *
001900******************************************************************
002000*                 B I T A C O R A   D E   C A M B I O S          *
002100******************************************************************
002200* FECHA     INIC  TICKET   DESCRIPCION                          *
002300* --------  ----  -------  -----------------------------------  *
002400* 11/09/88  CEM   CUM-003  VERSION INICIAL -- LOTE DE MATRICULA. CEM0001
002500* 02/04/91  CEM   CUM-031  SE AGREGA EL MAESTRO DE CUENTAS DE    CEM0002
002600*                          PORTAL Y EL APROVISIONAMIENTO AUTO-   CEM0002
002700*                          MATICO DE LA CUENTA DEL ESTUDIANTE.   CEM0002
002800* 14/08/95  JLQ   CUM-059  SE AGREGA LA SECCION DE SIEMBRA DEL   JLQ0003
002900*                          ADMINISTRADOR Y LOS TRES ESTUDIANTES  JLQ0003
003000*                          DE MUESTRA DE INICIALIZACION.         JLQ0003
003100* 23/11/98  JLQ   Y2K-010  REVISION DE SIGLO -- EL ANIO ACTUAL   JLQ0004
003200*                          DE CORRIDA SE RECIBE A 4 DIGITOS POR  JLQ0004
003300*                          PARAMETRO, NO SE TOMA DEL RELOJ.      JLQ0004
003400* 09/02/00  JLQ   CUM-072  PRUEBA POST-Y2K, SIN HALLAZGOS.       JLQ0005
003500* 17/06/07  RDLC  CUM-095  SE AGREGA LA VALIDACION DE RANGO DE   RDLC006
003600*                          CURSOS (SOLO DUAL PERMITE VARIOS).    RDLC006
003700* 19/11/13  RDLC  CUM-143  REVISION GENERAL DEL REPORTE DE       RDLC007
003800*                          CORRIDA, SIN CAMBIO DE ARCHIVOS.      RDLC007
003900* 05/03/24  CEM   CUM-206  REESCRITURA COMPLETA SOBRE EL NUEVO   CEM0008
004000*                          ESQUEMA DE CUOTAS Y MATRICULA PARA    CEM0008
004100*                          SUSTITUIR EL LOTE ANTERIOR DE 1988.   CEM0008
004200******************************************************************
004300 IDENTIFICATION DIVISION.
004400 PROGRAM-ID.    EDU4C101.
004500 AUTHOR.        CARLOS MORALES.
004600 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - COBRANZA ESTUDIANTIL.
004700 DATE-WRITTEN.  11/09/1988.
004800 DATE-COMPILED.
004900 SECURITY.      USO INTERNO -- NO DISTRIBUIR FUERA DEL
005000               DEPARTAMENTO.
005100******************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT CUESTIN  ASSIGN TO CUESTIN
005900                     ORGANIZATION IS LINE SEQUENTIAL
006000                     FILE STATUS  IS FS-CUESTIN.
006100     SELECT CUESTOUT ASSIGN TO CUESTOUT
006200                     ORGANIZATION IS LINE SEQUENTIAL
006300                     FILE STATUS  IS FS-CUESTOUT.
006400     SELECT CUACCIN  ASSIGN TO CUACCIN
006500                     ORGANIZATION IS LINE SEQUENTIAL
006600                     FILE STATUS  IS FS-CUACCIN.
006700     SELECT CUACCOUT ASSIGN TO CUACCOUT
006800                     ORGANIZATION IS LINE SEQUENTIAL
006900                     FILE STATUS  IS FS-CUACCOUT.
007000     SELECT CURUNRPT ASSIGN TO CURUNRPT
007100                     ORGANIZATION IS LINE SEQUENTIAL
007200                     FILE STATUS  IS FS-CURUNRPT.
007300******************************************************************
007400 DATA DIVISION.
007500 FILE SECTION.
007600*--> MAESTRO DE ESTUDIANTES, RENGLON DE 420 POSICIONES, LAYOUT EN
007700*--> EDU4CST. LEIDO DOS VECES (105 Y 120), ESCRITO UNA SOLA VEZ.
007800 FD  CUESTIN.
007900 01  CUS1-REC-ENTRADA                PIC X(420).
008000 FD  CUESTOUT.
008100 01  CUS1-REC-SALIDA                 PIC X(420).
008200*--> MAESTRO DE CUENTAS DE PORTAL, RENGLON DE 200 POSICIONES, SIN
008300*--> LLAVE REAL -- SE VUELVE A ESCRIBIR COMPLETO EN CADA CORRIDA.
008400 FD  CUACCIN.
008500 01  CUS2-REC-ENTRADA                PIC X(200).
008600 FD  CUACCOUT.
008700 01  CUS2-REC-SALIDA                 PIC X(200).
008800*--> REPORTE DE CORRIDA, RENGLON DE IMPRESION DE 123 POSICIONES,
008900*--> LAYOUTS EN EDU4CRP PARA CADA UNA DE LAS CINCO SECCIONES.
009000 FD  CURUNRPT.
009100 01  CUS4-PRINTLINE                  PIC X(123).
009200******************************************************************
009300 WORKING-STORAGE SECTION.
009400*                     VARIABLES DE ESTADO DE ARCHIVO
009500 01  FS-CUESTIN                      PIC 9(02) VALUE ZEROS.
009600 01  FS-CUESTOUT                     PIC 9(02) VALUE ZEROS.
009700 01  FS-CUACCIN                      PIC 9(02) VALUE ZEROS.
009800 01  FS-CUACCOUT                     PIC 9(02) VALUE ZEROS.
009900 01  FS-CURUNRPT                     PIC 9(02) VALUE ZEROS.
010000*--------------------------------------------------------------*
010100*    RENGLON DE TRABAJO DEL MAESTRO DE ESTUDIANTES (ENTRADA Y   *
010200*    SALIDA DE CUESTIN/CUESTOUT, TAMBIEN USADO PARA ARMAR LOS   *
010300*    TRES ESTUDIANTES DE MUESTRA DE LA SIEMBRA)                 *
010400*--------------------------------------------------------------*
010500 COPY EDU4CST.
010600*--------------------------------------------------------------*
010700*    RENGLON DE TRABAJO DEL MAESTRO DE CUENTAS DE PORTAL        *
010800*--------------------------------------------------------------*
010900 COPY EDU4CAC.
011000*--------------------------------------------------------------*
011100*    RENGLON DE TRABAJO DE LA TABLA DE SIEMBRA DE MUESTRAS      *
011200*--------------------------------------------------------------*
011300 COPY EDU4CSD.
011400*--------------------------------------------------------------*
011500*    RENGLONES DE IMPRESION DEL REPORTE DE CORRIDA              *
011600*--------------------------------------------------------------*
011700 COPY EDU4CRP.
011800*--------------------------------------------------------------*
011900*    TABLA EN MEMORIA DE CORREOS YA MATRICULADOS -- SE CARGA DE *
012000*    CUESTIN ANTES DE LA SIEMBRA, SOLO PARA VERIFICAR SI UN     *
012100*    ESTUDIANTE DE MUESTRA YA EXISTE (REGLA 1 DE LA SIEMBRA)    *
012200*--------------------------------------------------------------*
012300 01  WKS-ESTUDIANTE-TAB.
012400     05  WKS-EST-TAB-FILA OCCURS 500 TIMES
012500                         INDEXED BY IX-EST.
012600         10  WKS-EST-TAB-CORREO     PIC X(40).
012700 01  WKS-CANT-ESTUDIANTES-TAB       PIC 9(04) COMP VALUE ZEROES.
012800 01  WKS-CANT-ESTUDIANTES-TAB-R REDEFINES WKS-CANT-ESTUDIANTES-TAB
012900                                  PIC 9(04) COMP.
013000*--------------------------------------------------------------*
013100*    TABLA EN MEMORIA DEL MAESTRO COMPLETO DE CUENTAS DE PORTAL *
013200*    -- SE CARGA DE CUACCIN, SE MODIFICA EN MEMORIA DURANTE LA  *
013300*    SIEMBRA Y EL APROVISIONAMIENTO, Y SE VUELCA COMPLETA A     *
013400*    CUACCOUT AL CERRAR LA CORRIDA (CUACCIN NO TIENE LLAVE REAL)*
013500*--------------------------------------------------------------*
013600 01  WKS-CUENTA-TAB.
013700     05  WKS-CTA-TAB-FILA OCCURS 500 TIMES
013800                         INDEXED BY IX-CTA.
013900*--> SOLO EL CORREO SE USA COMO LLAVE DE BUSQUEDA (610); LOS DEMAS
014000*--> CAMPOS SE MUEVEN ENTEROS DE/A CUS2-ACCOUNT-RECORD.
014100         10  WKS-CTA-TAB-NOMBRE     PIC X(40).
014200         10  WKS-CTA-TAB-USERNAME   PIC X(40).
014300         10  WKS-CTA-TAB-CORREO     PIC X(40).
014400*--> RESTO DEL RENGLON DE CUENTA (ROL, CLAVE, BANDERAS) QUE 415/420
014500*--> NO NECESITAN DESCOMPONER CAMPO POR CAMPO.
014600         10  WKS-CTA-TAB-RESTO      PIC X(80).
014700*--> CANTIDAD REAL DE FILAS OCUPADAS EN LA TABLA, NO EL OCCURS MAXIMO.
014800 77  WKS-CANT-CUENTAS-TAB            PIC 9(04) COMP VALUE ZEROES.
014900*--> INDICE DE LA FILA ENCONTRADA POR 610, USADO LUEGO POR 415.
015000 77  IX-CTA-ENC                      PIC 9(04) COMP VALUE ZEROES.
015100*--------------------------------------------------------------*
015200*    TABLA DE SIEMBRA FIJA -- TRES ESTUDIANTES DE MUESTRA,      *
015300*    CARGADOS AL IGUAL QUE LA VIEJA TABLA-DIAS DE TLMATH4: UN   *
015400*    SOLO VALOR LARGO POR RENGLON, REDEFINIDO EN UN OCCURS      *
015500*--------------------------------------------------------------*
015600 01  WKS-SEMILLA-LITERAL.
015700     05  FILLER                      PIC X(150) VALUE
015800-        'Aditi               Sharma              aditi.sharma@e'
015900-        'xample.com                FeeM@2025           Computer'
016000-        ' Science Engineering            20212025  '.
016100     05  FILLER                      PIC X(150) VALUE
016200-        'Rahul               Desai               rahul.desai@ex'
016300-        'ample.com                 FeeM@2025           Business'
016400-        ' Administration                 20232027  '.
016500     05  FILLER                      PIC X(150) VALUE
016600-        'Sofia               Fernandes           sofia.fernande'
016700-        's@example.com             FeeM@2025           Mechanic'
016800-        'al Engineering                  20222026  '.
016900 01  WKS-SEMILLA-TAB REDEFINES WKS-SEMILLA-LITERAL.
017000     05  WKS-SEMILLA-FILA OCCURS 3 TIMES
017100                         INDEXED BY IX-SEM    PIC X(150).
017200 01  WKS-CORREO-ADMIN                PIC X(40)
017300                                      VALUE 'admin@example.com'.
017400*--------------------------------------------------------------*
017500*    CONTADORES DE TOTALES DE CORTE -- IMPRESOS AL FINAL DEL    *
017600*    REPORTE DE CORRIDA EN 700-IMPRIME-TOTALES                 *
017700*--------------------------------------------------------------*
017800 01  WKS-TOTALES.
017900*--> RENGLONES LEIDOS DE CUESTIN EN LA PASADA REAL (NO LA DE 105).
018000     05  WKS-TOT-EST-LEIDOS          PIC 9(05) COMP VALUE ZEROES.
018100*--> RENGLONES QUE PASARON LAS OCHO REGLAS DE LA UNIDAD 1.
018200     05  WKS-TOT-EST-ACEPTADOS       PIC 9(05) COMP VALUE ZEROES.
018300*--> RENGLONES QUE FALLARON ALGUNA REGLA 1-7 (LA REGLA 8 NO RECHAZA)
018400     05  WKS-TOT-EST-RECHAZADOS      PIC 9(05) COMP VALUE ZEROES.
018500*--> CUENTAS NUEVAS, SUMA DE LA SIEMBRA MAS LA UNIDAD 2.
018600     05  WKS-TOT-CTA-CREADAS         PIC 9(05) COMP VALUE ZEROES.
018700*--> CUENTAS QUE YA EXISTIAN SIN EL ROL DE ESTUDIANTE Y SE LE AGREGO.
018800     05  WKS-TOT-CTA-ROL-AGREGADO    PIC 9(05) COMP VALUE ZEROES.
018900*--> CUENTAS QUE YA EXISTIAN CON EL ROL CORRECTO, SIN TOCAR.
019000     05  WKS-TOT-CTA-SIN-CAMBIO      PIC 9(05) COMP VALUE ZEROES.
019100*--> ESTUDIANTES ACEPTADOS SIN CORREO, LA UNIDAD 2 LOS SALTA.
019200     05  WKS-TOT-CTA-OMITIDAS        PIC 9(05) COMP VALUE ZEROES.
019300*--> MAXIMO CUATRO: ADMIN MAS TRES ESTUDIANTES DE MUESTRA.
019400     05  WKS-TOT-SEM-CREADOS         PIC 9(03) COMP VALUE ZEROES.
019500*--> SOLO SUBE DE CERO SI LA SIEMBRA SE REPITE Y YA EXISTIAN.
019600     05  WKS-TOT-SEM-OMITIDOS        PIC 9(03) COMP VALUE ZEROES.
019700*--------------------------------------------------------------*
019800*    PARAMETRO DE CORRIDA -- ANIO ACTUAL, USADO PARA DERIVAR EL *
019900*    INDICADOR DE CURSO ACTIVO DE LOS TRES ESTUDIANTES DE       *
020000*    MUESTRA (NO SE TOMA DEL RELOJ PARA QUE LA CORRIDA SE       *
020100*    PUEDA REPETIR CON LOS MISMOS RESULTADOS -- VER Y2K-010)    *
020200*--------------------------------------------------------------*
020300 01  WKS-ANIO-ACTUAL                 PIC 9(04) VALUE ZEROES.
020400 01  WKS-TARJETA-PARAMETRO           PIC X(04) VALUE ZEROES.
020500*--------------------------------------------------------------*
020600*    FECHA DE CORRIDA PARA EL ENCABEZADO DEL REPORTE            *
020700*--------------------------------------------------------------*
020800 01  WKS-FECHA-CORRIDA-N              PIC 9(08) VALUE ZEROES.
020900 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA-N.
021000     02  WKS-FCR-ANIO                PIC 9(04).
021100     02  WKS-FCR-MES                 PIC 9(02).
021200     02  WKS-FCR-DIA                 PIC 9(02).
021300 01  WKS-FECHA-CORRIDA-X              PIC X(10) VALUE SPACES.
021400*--------------------------------------------------------------*
021500*    SWITCHES DE FIN-DE-ARCHIVO Y DE BUSQUEDA EN TABLA          *
021600*--------------------------------------------------------------*
021700 01  WKS-SW-FIN-CARGA-EST            PIC X(01) VALUE 'N'.
021800*--> FIN DE LA PASADA ANGOSTA DE 105 (SOLO CORREOS).
021900     88  WKS-FIN-CARGA-EST                 VALUE 'S'.
022000 01  WKS-SW-FIN-CARGA-CTA            PIC X(01) VALUE 'N'.
022100*--> FIN DE LA CARGA COMPLETA DEL MAESTRO DE CUENTAS EN 110.
022200     88  WKS-FIN-CARGA-CTA                 VALUE 'S'.
022300 01  WKS-SW-FIN-ESTUDIANTES          PIC X(01) VALUE 'N'.
022400*--> FIN DE LA PASADA REAL DE CUESTIN EN LA UNIDAD 1 (201).
022500     88  WKS-FIN-ESTUDIANTES                VALUE 'S'.
022600 01  WKS-SW-ESTUDIANTE-TAB           PIC X(01) VALUE 'N'.
022700*--> RESULTADO DE LA BUSQUEDA DE 600 CONTRA WKS-ESTUDIANTE-TAB.
022800     88  WKS-ESTUDIANTE-ENCONTRADO          VALUE 'S'.
022900     88  WKS-ESTUDIANTE-NO-ENCONTRADO       VALUE 'N'.
023000 01  WKS-SW-CUENTA-TAB               PIC X(01) VALUE 'N'.
023100*--> RESULTADO DE LA BUSQUEDA DE 610 CONTRA WKS-CUENTA-TAB.
023200     88  WKS-CUENTA-ENCONTRADA              VALUE 'S'.
023300     88  WKS-CUENTA-NO-ENCONTRADA           VALUE 'N'.
023400 01  WKS-SW-VALIDACION               PIC X(02) VALUE 'OK'.
023500*--> 'OK' AL ENTRAR A CADA RENGLON; CUALQUIER REGLA 1-7 LO APAGA.
023600     88  WKS-VALIDACION-OK                  VALUE 'OK'.
023700     88  WKS-VALIDACION-RECHAZADA           VALUE 'RZ'.
023800 01  WKS-SW-TRIM                     PIC X(01) VALUE 'N'.
023900*--> USADO POR 342/343 PARA SABER SI YA SE ENCONTRO EL FIN DEL NOMBRE.
024000     88  WKS-TRIM-LISTO                     VALUE 'S'.
024100*--------------------------------------------------------------*
024200*    CAMPOS DE TRABAJO DE LA VALIDACION DE LA REGLA 5 (POR      *
024300*    RENGLON DE CURSO) Y DE LA SELECCION DE CURSO PRIMARIO      *
024400*--------------------------------------------------------------*
024500 01  WKS-MOTIVO-RECHAZO              PIC X(60) VALUE SPACES.
024600 01  WKS-TIPO-TITULO-MAYUS            PIC X(20) VALUE SPACES.
024700 01  WKS-EST-ESTADO                  PIC X(08) VALUE SPACES.
024800 01  WKS-IX-CURSO                    PIC 9(02) COMP VALUE ZEROES.
024900 01  WKS-MIN-INICIO                  PIC 9(04) COMP VALUE ZEROES.
025000 01  WKS-MAX-FIN                     PIC 9(04) COMP VALUE ZEROES.
025100 01  WKS-SPAN-ANIOS                  PIC S9(04) COMP VALUE ZEROES.
025200 01  WKS-IX-PRIMARIO                 PIC 9(02) COMP VALUE ZEROES.
025300*--------------------------------------------------------------*
025400*    CAMPOS DE TRABAJO DEL ARMADO DE NOMBRE COMPLETO SIN        *
025500*    FUNCION INTRINSECA (340-ARMA-NOMBRE-COMPLETO)              *
025600*--------------------------------------------------------------*
025700 01  WKS-NOM-TRIM-1                   PIC X(20) VALUE SPACES.
025800 01  WKS-NOM-TRIM-2                   PIC X(20) VALUE SPACES.
025900 01  WKS-LARGO-NOMBRE                 PIC 9(02) COMP VALUE ZEROES.
026000 01  WKS-LARGO-APELLIDO               PIC 9(02) COMP VALUE ZEROES.
026100 01  WKS-IDX-TRIM                     PIC 9(02) COMP VALUE ZEROES.
026200 01  WKS-NOMBRE-USUARIO-ARMADO        PIC X(41) VALUE SPACES.
026300*--------------------------------------------------------------*
026400*    CAMPOS DE TRABAJO DE LA BUSQUEDA EN TABLA (CORREO BUSCADO) *
026500*    Y DE LA CODIFICACION DE CLAVE (CALL A EDU4CPWD)            *
026600*--------------------------------------------------------------*
026700 77  WKS-CORREO-BUSCADO               PIC X(40) VALUE SPACES.
026800 77  WKS-CLAVE-PLANA                  PIC X(20) VALUE SPACES.
026900 01  WKS-CLAVE-CODIFICADA             PIC X(64) VALUE SPACES.
027000 01  WKS-CLAVE-DEFECTO-ESTUDIANTE     PIC X(20)
027100                                       VALUE 'FeeM@2025'.
027200 01  WKS-CTA-ACCION                   PIC X(18) VALUE SPACES.
027300 01  WKS-SEM-NUM-EDIT                 PIC 9(03) VALUE ZEROES.
027400*--------------------------------------------------------------*
027500*    BUFFER DE LA SECCION 3 (DETALLE DE APROVISIONAMIENTO DE    *
027600*    CUENTAS) -- SE ESCRIBE DESPUES DE TERMINAR LA SECCION 2,   *
027700*    AUNQUE LAS DOS SE CALCULAN JUNTAS RENGLON POR RENGLON      *
027800*--------------------------------------------------------------*
027900 01  WKS-CTA-DETALLE-TAB.
028000     05  WKS-CTA-DET-REN OCCURS 500 TIMES
028100                         INDEXED BY IX-CTA-DET  PIC X(61).
028200 01  WKS-CANT-CTA-DETALLE             PIC 9(04) COMP VALUE ZEROES.
028300*--------------------------------------------------------------*
028400*    BUFFER DE LA SECCION 4 (DETALLE DE LA SIEMBRA) -- CUANDO   *
028500*    MAS, UN ADMIN MAS TRES PARES ESTUDIANTE/CUENTA (7 LINEAS)  *
028600*--------------------------------------------------------------*
028700 01  WKS-SEM-DETALLE-TAB.
028800     05  WKS-SEM-DET-REN OCCURS 10 TIMES
028900                         INDEXED BY IX-SEM-DET  PIC X(78).
029000 01  WKS-CANT-SEM-DETALLE             PIC 9(02) COMP VALUE ZEROES.
029100 01  WKS-SEM-RENGLON                  PIC X(20) VALUE SPACES.
029200 01  WKS-SEM-ITEM                     PIC X(40) VALUE SPACES.
029300 01  WKS-SEM-ESTADO                   PIC X(14) VALUE SPACES.
029400******************************************************************
029500*                 N O T A S   O P E R A T I V A S             *
029600******************************************************************
029700* 1. ESTA CORRIDA ES NOCTURNA Y SE SOMETE UNA SOLA VEZ POR DIA   *
029800*    DE CLASES -- NO ESTA PENSADA PARA SOMETERSE DOS VECES EN    *
029900*    EL MISMO DIA CON EL MISMO CUESTIN (LA SIEMBRA ES LA UNICA   *
030000*    SECCION QUE ES SEGURA DE REPETIR, PORQUE VERIFICA ANTES DE  *
030100*    CREAR).                                                     *
030200* 2. WKS-ANIO-ACTUAL LLEGA POR TARJETA DE PARAMETRO (SYSIN),     *
030300*    NUNCA DEL RELOJ DEL SISTEMA, PARA QUE LA MISMA CORRIDA DE   *
030400*    PRUEBA PRODUZCA SIEMPRE EL MISMO RESULTADO SIN IMPORTAR EL  *
030500*    DIA EN QUE SE EJECUTE (VER Y2K-010 DE LA BITACORA).         *
030600* 3. LOS LIMITES DE 500 RENGLONES EN WKS-ESTUDIANTE-TAB Y EN     *
030700*    WKS-CUENTA-TAB CUBREN LA MATRICULA ACTUAL DE LA INSTITUCION *
030800*    CON HOLGURA; SI LA INSTITUCION CRECE POR ENCIMA DE ESA      *
030900*    CIFRA, ESTOS DOS OCCURS DEBEN AMPLIARSE ANTES DE SOMETER LA *
031000*    CORRIDA (NO HAY AVISO AUTOMATICO SI SE LLENAN).             *
031100* 4. LA UNIDAD 3 (SIEMBRA) SE EJECUTA ANTES DE LA UNIDAD 1 PARA  *
031200*    QUE EL ADMINISTRADOR Y LOS TRES ESTUDIANTES DE MUESTRA      *
031300*    QUEDEN DISPONIBLES DESDE EL PRIMER DIA DE UNA INSTALACION   *
031400*    NUEVA, PERO SU DETALLE DE REPORTE SE IMPRIME AL FINAL PARA  *
031500*    RESPETAR EL FORMATO DE REPORTE ACORDADO CON EL DEPARTAMENTO.*
031600* 5. NINGUN RENGLON DE CUESTIN SE DESCARTA: UN RENGLON RECHAZADO *
031700*    POR LA VALIDACION DE LA UNIDAD 1 SE ESCRIBE IGUAL EN        *
031800*    CUESTOUT, SOLO QUE SIN CUENTA DE PORTAL Y CON SU MOTIVO DE  *
031900*    RECHAZO MARCADO EN EL RENGLON DE DETALLE DEL REPORTE.       *
032000* 6. CUACCIN/CUACCOUT NO TIENEN LLAVE REAL; TODA LA INSTALACION  *
032100*    DEPENDE DE QUE EL MAESTRO COMPLETO SE CARGUE A MEMORIA AL   *
032200*    INICIO Y SE VUELQUA COMPLETO AL FINAL, SIN ACTUALIZACION    *
032300*    POR LLAVE CONTRA DISCO A MITAD DE LA CORRIDA.               *
032400* 7. LA CLAVE QUE REGRESA EDU4CPWD NO ES UN HASH CRIPTOGRAFICO   *
032500*    REAL -- ES UN STUB OPACO DE ANCHO FIJO. EL ALGORITMO REAL   *
032600*    DE SEGURIDAD VIVE FUERA DE ESTE LOTE Y NO SE REPLICA AQUI.  *
032700******************************************************************
032800 PROCEDURE DIVISION.
032900*    =============================================================
033000*    SECCION 100 -- CONTROL PRINCIPAL DE LA CORRIDA NOCTURNA.
033100*    -------------------------------------------------------------
033200*    ORDEN FIJO DE EJECUCION, NO SE REACOMODA SIN AUTORIZACION DE
033300*    COBRANZA ESTUDIANTIL (VER CUM-206):
033400*      1) CARGA EN MEMORIA LAS DOS TABLAS DE BUSQUEDA (CORREOS YA
033500*         MATRICULADOS Y CUENTAS DE PORTAL EXISTENTES).
033600*      2) ABRE LOS ARCHIVOS DE LA CORRIDA Y EL REPORTE.
033700*      3) CORRE LA UNIDAD 3 (SIEMBRA) ANTES DE LA UNIDAD 1, PERO SU
033800*         DETALLE DE REPORTE SE IMPRIME AL FINAL (VER SECCION 670).
033900*      4) PROCESA CADA RENGLON DE MATRICULA (UNIDADES 1 Y 2).
034000*      5) VUELCA LOS BUFFERS DE REPORTE EN EL ORDEN ACORDADO CON EL
034100*         DEPARTAMENTO Y CIERRA TODOS LOS ARCHIVOS.
034200*    =============================================================
034300 100-MAIN SECTION.
034400*--> SYSIN TRAE UN SOLO PARAMETRO DE 4 POSICIONES: EL ANIO ACTUAL
034500*--> DE LA CORRIDA, EN FORMATO AAAA. NO SE LEE DEL RELOJ DEL
034600*--> SISTEMA PARA QUE LA MISMA CINTA DE PRUEBA SE PUEDA VOLVER A
034700*--> CORRER CON LOS MISMOS RESULTADOS (VER Y2K-010 EN LA BITACORA).
034800     ACCEPT WKS-TARJETA-PARAMETRO FROM SYSIN
034900     MOVE WKS-TARJETA-PARAMETRO       TO WKS-ANIO-ACTUAL
035000*--> PASADA 1/2 DE CUESTIN, SOLO CORREOS, PARA LA SIEMBRA (500).
035100     PERFORM 105-CARGA-ESTUDIANTE-TAB
035200            THRU 105-CARGA-ESTUDIANTE-TAB-E
035300*--> MAESTRO DE CUENTAS COMPLETO A MEMORIA, SE REESCRIBE AL CIERRE.
035400     PERFORM 110-CARGA-CUENTA-TAB THRU 110-CARGA-CUENTA-TAB-E
035500*--> ABRE CUESTIN (PASADA 2/2) MAS LOS CUATRO ARCHIVOS DE SALIDA.
035600     PERFORM 120-ABRE-ARCHIVOS-CORRIDA
035700            THRU 120-ABRE-ARCHIVOS-CORRIDA-E
035800*--> ENCABEZADO DEL REPORTE, UNA SOLA VEZ, ANTES DE CUALQUIER DETALLE.
035900     PERFORM 650-IMPRIME-ENCABEZADO THRU 650-IMPRIME-ENCABEZADO-E
036000*--> UNIDAD 3: ADMIN + TRES MUESTRAS, SIEMPRE ANTES DE LA UNIDAD 1.
036100     PERFORM 500-LOTE-SEMILLA THRU 500-LOTE-SEMILLA-E
036200*--> UNIDADES 1 Y 2 JUNTAS, RENGLON POR RENGLON DE CUESTIN.
036300     PERFORM 200-PROCESA-ESTUDIANTES
036400            THRU 200-PROCESA-ESTUDIANTES-E
036500*--> SECCION 3 DEL REPORTE: CUENTAS DE PORTAL CREADAS/TOCADAS.
036600     PERFORM 660-IMPRIME-SECCION-CUENTAS
036700            THRU 660-IMPRIME-SECCION-CUENTAS-E
036800*--> SECCION 4 DEL REPORTE: DETALLE DE LA SIEMBRA, AL FINAL.
036900     PERFORM 670-IMPRIME-SECCION-SEMILLA
037000            THRU 670-IMPRIME-SECCION-SEMILLA-E
037100*--> SECCION 5 DEL REPORTE: LOS NUEVE CONTADORES DE CONTROL.
037200     PERFORM 700-IMPRIME-TOTALES THRU 700-IMPRIME-TOTALES-E
037300*--> VUELCA WKS-CUENTA-TAB A CUACCOUT Y CIERRA LOS DEMAS ARCHIVOS.
037400     PERFORM 900-CIERRA-ARCHIVOS THRU 900-CIERRA-ARCHIVOS-E
037500     STOP RUN.
037600 100-MAIN-E. EXIT.
037700*    ---------- PRIMERA LECTURA DE CUESTIN (SOLO CORREOS) ------
037800*    PRIMERA LECTURA, ANGOSTA, DE CUESTIN -- SOLO EXTRAE EL CORREO
037900*    DE CADA RENGLON YA MATRICULADO, PARA QUE LA SIEMBRA (SECCION
038000*    500) SEPA SI UN ESTUDIANTE DE MUESTRA YA EXISTE ANTES DE
038100*    VOLVER A ESCRIBIRLO. CUESTIN SE CIERRA Y SE REABRE EN 120
038200*    PARA LA SEGUNDA PASADA REAL DE LA UNIDAD 1.
038300 105-CARGA-ESTUDIANTE-TAB SECTION.
038400*--> AL TERMINAR ESTA PASADA, CUESTIN SE CIERRA; 120 LO VUELVE A
038500*--> ABRIR PARA LA LECTURA REAL DE LA UNIDAD 1.
038600     OPEN INPUT CUESTIN
038700     IF FS-CUESTIN = 97
038800        MOVE ZEROS TO FS-CUESTIN
038900     END-IF
039000     IF FS-CUESTIN NOT = 0
039100        DISPLAY '!!!! ERROR AL ABRIR CUESTIN (CARGA) !!!!'
039200                UPON CONSOLE
039300        GO TO 199-ABEND-CORRIDA
039400     END-IF
039500     MOVE ZEROS TO WKS-CANT-ESTUDIANTES-TAB
039600*--> PRIMER READ FUERA DEL PERFORM UNTIL -- PATRON ESTANDAR DE
039700*--> LECTURA ANTICIPADA USADO EN TODA LA CORRIDA.
039800     READ CUESTIN INTO CUS1-STUDENT-RECORD
039900          AT END SET WKS-FIN-CARGA-EST TO TRUE
040000     END-READ
040100     PERFORM 106-ACUMULA-ESTUDIANTE-TAB
040200            THRU 106-ACUMULA-ESTUDIANTE-TAB-E
040300             UNTIL WKS-FIN-CARGA-EST
040400     CLOSE CUESTIN.
040500 105-CARGA-ESTUDIANTE-TAB-E. EXIT.
040600*
040700*    AGREGA UN CORREO A WKS-ESTUDIANTE-TAB SI QUEDA ESPACIO EN LA
040800*    TABLA (500 RENGLONES); SI SE LLENA, EL RENGLON SE IGNORA EN
040900*    SILENCIO -- EL MAESTRO REAL DE 500+ ESTUDIANTES NO SE ESPERA
041000*    EN ESTA INSTALACION.
041100 106-ACUMULA-ESTUDIANTE-TAB SECTION.
041200*--> NO HAY MENSAJE DE ADVERTENCIA SI LA TABLA SE LLENA; SE
041300*--> ASUME QUE NUNCA PASA EN ESTA INSTALACION.
041400     ADD 1 TO WKS-CANT-ESTUDIANTES-TAB
041500     SET IX-EST TO WKS-CANT-ESTUDIANTES-TAB
041600     MOVE CUS1-CORREO TO WKS-EST-TAB-CORREO (IX-EST)
041700     READ CUESTIN INTO CUS1-STUDENT-RECORD
041800          AT END SET WKS-FIN-CARGA-EST TO TRUE
041900     END-READ.
042000 106-ACUMULA-ESTUDIANTE-TAB-E. EXIT.
042100*    ---------- CARGA COMPLETA DE CUACCIN A WKS-CUENTA-TAB ------
042200*    CARGA COMPLETA DE CUACCIN A WKS-CUENTA-TAB. CUACCIN NO TIENE
042300*    LLAVE REAL EN DISCO (ES UN ARCHIVO PLANO DE LINEA), POR LO
042400*    QUE TODA LA BUSQUEDA POR CORREO SE HACE CONTRA ESTA TABLA Y
042500*    EL MAESTRO COMPLETO SE VUELVE A ESCRIBIR AL FINAL (900).
042600 110-CARGA-CUENTA-TAB SECTION.
042700*--> SE CARGA ANTES DE ABRIR CUACCOUT PARA LA ESCRITURA, PORQUE
042800*--> CUACCIN Y CUACCOUT SON EL MISMO ARCHIVO LOGICO EN DOS
042900*--> GENERACIONES (VIEJA Y NUEVA) DE LA CORRIDA.
043000     OPEN INPUT CUACCIN
043100     IF FS-CUACCIN = 97
043200        MOVE ZEROS TO FS-CUACCIN
043300     END-IF
043400     IF FS-CUACCIN NOT = 0
043500        DISPLAY '!!!! ERROR AL ABRIR CUACCIN (CARGA) !!!!'
043600                UPON CONSOLE
043700        GO TO 199-ABEND-CORRIDA
043800     END-IF
043900     MOVE ZEROS TO WKS-CANT-CUENTAS-TAB
044000*--> LECTURA ADELANTADA FUERA DEL PERFORM UNTIL, AL ESTILO DE
044100*--> TODOS LOS DEMAS ARCHIVOS DE ESTE PROGRAMA (VER 105).
044200     READ CUACCIN INTO CUS2-ACCOUNT-RECORD
044300          AT END SET WKS-FIN-CARGA-CTA TO TRUE
044400     END-READ
044500     PERFORM 111-ACUMULA-CUENTA-TAB THRU 111-ACUMULA-CUENTA-TAB-E
044600             UNTIL WKS-FIN-CARGA-CTA
044700     CLOSE CUACCIN.
044800 110-CARGA-CUENTA-TAB-E. EXIT.
044900*
045000*    AGREGA UNA CUENTA A WKS-CUENTA-TAB SI QUEDA ESPACIO (500
045100*    CUENTAS); MISMO LIMITE Y MISMO CRITERIO DE SILENCIO QUE 106.
045200 111-ACUMULA-CUENTA-TAB SECTION.
045300*--> MISMA OBSERVACION DE 106: SIN AVISO SI LA TABLA SE LLENA.
045400     ADD 1 TO WKS-CANT-CUENTAS-TAB
045500     SET IX-CTA TO WKS-CANT-CUENTAS-TAB
045600     MOVE CUS2-ACCOUNT-RECORD TO WKS-CTA-TAB-FILA (IX-CTA)
045700     READ CUACCIN INTO CUS2-ACCOUNT-RECORD
045800          AT END SET WKS-FIN-CARGA-CTA TO TRUE
045900     END-READ.
046000 111-ACUMULA-CUENTA-TAB-E. EXIT.
046100*    ---------- SEGUNDA APERTURA DE CUESTIN + SALIDAS -----------
046200*    SEGUNDA APERTURA DE CUESTIN (LA REAL, PARA LA UNIDAD 1) MAS
046300*    LA APERTURA DE LAS SALIDAS Y EL REPORTE. CUALQUIER FILE-STATUS
046400*    DISTINTO DE '00' EN CUALQUIERA DE LOS CINCO ARCHIVOS MANDA LA
046500*    CORRIDA A 199-ABEND-CORRIDA -- NO SE INTENTA CONTINUAR CON
046600*    ARCHIVOS A MEDIO ABRIR.
046700 120-ABRE-ARCHIVOS-CORRIDA SECTION.
046800*--> LAS CINCO APERTURAS SE HACEN EN EL MISMO ORDEN EN QUE
046900*--> APARECEN LOS SELECT EN EL FILE-CONTROL.
047000     OPEN INPUT  CUESTIN
047100     OPEN OUTPUT CUESTOUT
047200     OPEN OUTPUT CUACCOUT
047300     OPEN OUTPUT CURUNRPT
047400*--> CUACCIN (EL MAESTRO DE CUENTAS) NO SE ABRE AQUI; SE ABRE Y
047500*--> SE CARGA COMPLETO A WKS-CUENTA-TAB EN 110-CARGA-CUENTA-TAB,
047600*--> PORQUE EL ARCHIVO NO TIENE LLAVE REAL Y TODO SE RECORRE EN
047700*--> MEMORIA (VER LA NOTA OPERATIVA 6).
047800     IF FS-CUESTIN = 97
047900        MOVE ZEROS TO FS-CUESTIN
048000     END-IF
048100     IF FS-CUESTIN  NOT = 0 OR FS-CUESTOUT NOT = 0
048200                    OR FS-CUACCOUT NOT = 0 OR FS-CURUNRPT NOT = 0
048300        DISPLAY '!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!'
048400                UPON CONSOLE
048500        DISPLAY '       HUBO UN ERROR AL ABRIR LOS ARCHIVOS      '
048600                UPON CONSOLE
048700        DISPLAY ' FS-CUESTIN  : (' FS-CUESTIN  ')' UPON CONSOLE
048800        DISPLAY ' FS-CUESTOUT : (' FS-CUESTOUT ')' UPON CONSOLE
048900        DISPLAY ' FS-CUACCOUT : (' FS-CUACCOUT ')' UPON CONSOLE
049000        DISPLAY ' FS-CURUNRPT : (' FS-CURUNRPT ')' UPON CONSOLE
049100        DISPLAY '!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!'
049200                UPON CONSOLE
049300        GO TO 199-ABEND-CORRIDA
049400     END-IF.
049500 120-ABRE-ARCHIVOS-CORRIDA-E. EXIT.
049600*    ---------- PUNTO DE ABEND DE APERTURA DE ARCHIVOS ----------
049700*    UNICO PUNTO DE ABEND DE LA CORRIDA. DEJA CONSTANCIA DEL
049800*    FILE-STATUS QUE FALLO EN LA SALIDA ESTANDAR Y TERMINA. NO HAY
049900*    RECUPERACION AUTOMATICA -- SE REQUIERE REVISION DE OPERACIONES
050000*    ANTES DE VOLVER A SOMETER LA CORRIDA.
050100 199-ABEND-CORRIDA SECTION.
050200*--> DISPLAY VA A SYSOUT PARA QUE OPERACIONES LO VEA EN EL LISTADO
050300*--> DE LA CORRIDA SIN TENER QUE ABRIR EL REPORTE DE NEGOCIO.
050400     MOVE 91 TO RETURN-CODE
050500     STOP RUN.
050600 199-ABEND-CORRIDA-E. EXIT.
050700*    =========== SECCION 200 -- UNIDAD 1: MATRICULA =============
050800*    =============================================================
050900*    SECCION 200 -- UNIDAD 1: MATRICULA DE ESTUDIANTES.
051000*    -------------------------------------------------------------
051100*    LEE CUESTIN RENGLON POR RENGLON HASTA FIN DE ARCHIVO. CADA
051200*    RENGLON PASA POR VALIDACION (300), SE IMPRIME EN EL DETALLE
051300*    DE PROCESO (210) Y, SI SE ACEPTA, DISPARA LA UNIDAD 2 (400)
051400*    ANTES DE ESCRIBIRSE EN CUESTOUT.
051500*    =============================================================
051600 200-PROCESA-ESTUDIANTES SECTION.
051700*--> READ AT END PRENDE WKS-SW-FIN-ESTUDIANTES; EL PERFORM UNTIL
051800*--> DE ESTA SECCION SE DETIENE EN EL SIGUIENTE READ FALLIDO, NO
051900*--> A MITAD DE UN RENGLON YA LEIDO.
052000     READ CUESTIN INTO CUS1-STUDENT-RECORD
052100          AT END SET WKS-FIN-ESTUDIANTES TO TRUE
052200     END-READ
052300     PERFORM 201-PROCESA-UN-ESTUDIANTE
052400            THRU 201-PROCESA-UN-ESTUDIANTE-E
052500             UNTIL WKS-FIN-ESTUDIANTES.
052600 200-PROCESA-ESTUDIANTES-E. EXIT.
052700*
052800*    UN RENGLON DE CUESTIN ES PASE DIRECTO A CUESTOUT -- ACEPTADO
052900*    O RECHAZADO, EL RENGLON SIEMPRE SE ESCRIBE (EL RECHAZO SOLO
053000*    SE MARCA EN EL REPORTE, NO SE DESCARTA EL RENGLON DEL MAESTRO).
053100*    LA CUENTA DE PORTAL SOLO SE ASEGURA CUANDO LA VALIDACION
053200*    TERMINA EN 'OK'.
053300 201-PROCESA-UN-ESTUDIANTE SECTION.
053400*--> EL CAMPO RESUMEN (CURSO/ANIO PRIMARIO) QUEDA EN EL RENGLON
053500*--> DE SALIDA AUNQUE EL RENGLON SE HAYA RECHAZADO, PORQUE 310
053600*--> CORRE DENTRO DE LA VALIDACION SIN IMPORTAR EL RESULTADO.
053700     ADD 1 TO WKS-TOT-EST-LEIDOS
053800     MOVE SPACES TO WKS-MOTIVO-RECHAZO
053900     PERFORM 300-VALIDA-ESTUDIANTE THRU 300-VALIDA-ESTUDIANTE-E
054000     IF WKS-VALIDACION-OK
054100        ADD 1 TO WKS-TOT-EST-ACEPTADOS
054200        MOVE 'ACCEPTED' TO WKS-EST-ESTADO
054300        WRITE CUS1-REC-SALIDA FROM CUS1-STUDENT-RECORD
054400        PERFORM 210-IMPRIME-DETALLE-ESTUDIANTE
054500               THRU 210-IMPRIME-DETALLE-ESTUDIANTE-E
054600*--> SOLO LOS ACEPTADOS LLEGAN A LA UNIDAD 2 -- UN RECHAZO NUNCA
054700*--> CREA NI TOCA UNA CUENTA DE PORTAL.
054800        PERFORM 400-ASEGURA-CUENTA-PORTAL
054900               THRU 400-ASEGURA-CUENTA-PORTAL-E
055000     ELSE
055100        ADD 1 TO WKS-TOT-EST-RECHAZADOS
055200        MOVE 'REJECTED' TO WKS-EST-ESTADO
055300        PERFORM 210-IMPRIME-DETALLE-ESTUDIANTE
055400               THRU 210-IMPRIME-DETALLE-ESTUDIANTE-E
055500     END-IF
055600*--> EL RENGLON SIGUIENTE SE LEE HASTA EL FINAL DE SU PROPIO
055700*--> PROCESO, NO AL INICIO DEL CICLO -- MISMO PATRON DE 105/110.
055800     READ CUESTIN INTO CUS1-STUDENT-RECORD
055900          AT END SET WKS-FIN-ESTUDIANTES TO TRUE
056000     END-READ.
056100 201-PROCESA-UN-ESTUDIANTE-E. EXIT.
056200*
056300*    UNA LINEA DE DETALLE POR ESTUDIANTE LEIDO, ACEPTADO O NO --
056400*    SE ESCRIBE DE INMEDIATO (NO SE BUFFEREA) PORQUE LA SECCION 2
056500*    DEL REPORTE VA EN EL MISMO ORDEN EN QUE SE LEYO CUESTIN.
056600 210-IMPRIME-DETALLE-ESTUDIANTE SECTION.
056700*--> WKS-MOTIVO-RECHAZO QUEDA EN BLANCO CUANDO EL RENGLON SE
056800*--> ACEPTA; EL REPORTE IMPRIME LA COLUMNA VACIA EN ESE CASO.
056900     MOVE SPACES                  TO CUS4-LINEA-DET-ESTUDIANTE
057000     MOVE CUS1-STUDENT-ID         TO CUS4-DET-EST-ID
057100     MOVE CUS1-CORREO             TO CUS4-DET-EST-CORREO
057200     MOVE WKS-EST-ESTADO          TO CUS4-DET-EST-ESTADO
057300     MOVE WKS-MOTIVO-RECHAZO      TO CUS4-DET-EST-RAZON
057400     WRITE CUS4-PRINTLINE FROM CUS4-LINEA-DET-ESTUDIANTE.
057500 210-IMPRIME-DETALLE-ESTUDIANTE-E. EXIT.
057600*    =========== VALIDACION DE LA MATRICULA (REGLAS 1-7) ========
057700*    =============================================================
057800*    VALIDACION DE LA MATRICULA -- REGLAS 1 A 7 DE LA UNIDAD 1.
057900*    -------------------------------------------------------------
058000*    CADENA DE VALIDACIONES EN CORTO-CIRCUITO: EN CUANTO UNA REGLA
058100*    RECHAZA EL RENGLON (WKS-SW-VALIDACION DEJA DE SER 'OK'), LAS
058200*    REGLAS SIGUIENTES YA NO CORREN. EL ORDEN DE LAS REGLAS ES EL
058300*    ORDEN EN QUE EL DEPARTAMENTO LAS PIDIO, NO SE ALTERA.
058400*    =============================================================
058500 300-VALIDA-ESTUDIANTE SECTION.
058600*--> ARRANCA CADA RENGLON EN 'OK'; CUALQUIER REGLA PUEDE APAGARLO.
058700     MOVE 'OK' TO WKS-SW-VALIDACION
058800*--> REGLA 1 SIEMPRE CORRE, NO DEPENDE DE NADA ANTERIOR.
058900     PERFORM 301-VALIDA-TIPO-TITULO THRU 301-VALIDA-TIPO-TITULO-E
059000*--> DE AQUI EN ADELANTE, CADA REGLA SOLO CORRE SI LA(S) ANTERIOR(ES)
059100*--> SIGUEN EN 'OK' -- ESTE ES EL CORTO-CIRCUITO QUE PIDE EL SPEC.
059200     IF WKS-VALIDACION-OK
059300        PERFORM 302-VALIDA-DURACION THRU 302-VALIDA-DURACION-E
059400     END-IF
059500     IF WKS-VALIDACION-OK
059600        PERFORM 303-VALIDA-CANT-CURSOS
059700               THRU 303-VALIDA-CANT-CURSOS-E
059800     END-IF
059900     IF WKS-VALIDACION-OK
060000        PERFORM 304-VALIDA-DUAL THRU 304-VALIDA-DUAL-E
060100     END-IF
060200     IF WKS-VALIDACION-OK
060300        PERFORM 305-VALIDA-CURSOS THRU 305-VALIDA-CURSOS-E
060400     END-IF
060500     IF WKS-VALIDACION-OK
060600*--> REGLA 6 CORRE AUNQUE EL RENGLON YA VAYA A RECHAZARSE DESPUES,
060700*--> PORQUE EL CAMPO RESUMEN DEBE QUEDAR CONSISTENTE EN CUESTOUT.
060800        PERFORM 310-SELECCIONA-PRIMARIA
060900               THRU 310-SELECCIONA-PRIMARIA-E
061000     END-IF
061100     IF WKS-VALIDACION-OK
061200        PERFORM 307-VALIDA-SPAN THRU 307-VALIDA-SPAN-E
061300     END-IF
061400     IF WKS-VALIDACION-OK
061500*--> REGLA 8 ES LA UNICA QUE NO PUEDE RECHAZAR NADA, SOLO DERIVA.
061600        PERFORM 330-DERIVA-RESUMEN THRU 330-DERIVA-RESUMEN-E
061700     END-IF.
061800 300-VALIDA-ESTUDIANTE-E. EXIT.
061900*--> REGLA 1: TIPO DE TITULO REQUERIDO (SE RECORTA EL VALOR)
062000*    REGLA 1: EL TIPO DE TITULO ES OBLIGATORIO. SE RECORTA ANTES
062100*    DE VALIDAR PORQUE EL CAMPO DE ENTRADA PUEDE TRAER ESPACIOS
062200*    A LA DERECHA DEL VALOR CAPTURADO.
062300 301-VALIDA-TIPO-TITULO SECTION.
062400*--> WKS-IDX-TRIM EN CERO SIGNIFICA QUE EL CAMPO COMPLETO ERA
062500*--> ESPACIOS; CUALQUIER OTRO VALOR SIGNIFICA QUE SI HABIA TEXTO.
062600     MOVE 20 TO WKS-IDX-TRIM
062700     MOVE 'N' TO WKS-SW-TRIM
062800     PERFORM 341-MIDE-CAMPO-20 THRU 341-MIDE-CAMPO-20-E
062900             UNTIL WKS-TRIM-LISTO
063000     IF WKS-IDX-TRIM = 0
063100        MOVE 'RZ'                     TO WKS-SW-VALIDACION
063200        MOVE 'Degree type is required' TO WKS-MOTIVO-RECHAZO
063300     END-IF.
063400 301-VALIDA-TIPO-TITULO-E. EXIT.
063500*--> REGLA 2: SI VIENE LA DURACION, DEBE SER MAYOR QUE CERO
063600*    REGLA 2: SI SE CAPTURO UNA DURACION DE CARRERA, DEBE SER
063700*    MAYOR QUE CERO. DURACION EN CERO (NO CAPTURADA) NO ES ERROR.
063800 302-VALIDA-DURACION SECTION.
063900*--> EL MENSAJE DE RECHAZO SE ARMA AQUI MISMO, NO EN 300, PARA
064000*--> QUE CADA REGLA SEA DUEÑA DE SU PROPIO TEXTO.
064100     IF CUS1-DURACION-TITULO NOT = 0
064200        AND CUS1-DURACION-TITULO NOT > 0
064300        MOVE 'RZ' TO WKS-SW-VALIDACION
064400        MOVE 'Degree duration must be greater than zero'
064500                                      TO WKS-MOTIVO-RECHAZO
064600     END-IF.
064700 302-VALIDA-DURACION-E. EXIT.
064800*--> REGLA 3: AL MENOS UN CURSO INSCRITO
064900*    REGLA 3: EL RENGLON DEBE TRAER AL MENOS UN CURSO INSCRITO;
065000*    SIN CURSOS NO HAY COMO DERIVAR EL CURSO PRIMARIO DE LA REGLA 6.
065100 303-VALIDA-CANT-CURSOS SECTION.
065200*--> CUS1-CANT-CURSOS EN CERO ES EL UNICO CASO QUE ESTA REGLA
065300*--> RECHAZA; NO SE REVISA EL CONTENIDO DE CADA CURSO AQUI.
065400     IF CUS1-CANT-CURSOS < 1
065500        MOVE 'RZ' TO WKS-SW-VALIDACION
065600        MOVE 'At least one course enrollment is required'
065700                                      TO WKS-MOTIVO-RECHAZO
065800     END-IF.
065900 303-VALIDA-CANT-CURSOS-E. EXIT.
066000*--> REGLA 4: SOLO "DUAL" PUEDE TENER MAS DE UN CURSO (SIN
066100*--> IMPORTAR MAYUSCULAS O MINUSCULAS EN EL TIPO DE TITULO)
066200*    REGLA 4: SOLO UN TITULO DUAL PUEDE TRAER MAS DE UN CURSO.
066300*    LA COMPARACION CONTRA 'DUAL' NO DISTINGUE MAYUSCULAS DE
066400*    MINUSCULAS (SE COMPARA WKS-TIPO-TITULO-MAYUS, NO EL CAMPO
066500*    ORIGINAL) -- PEDIDO EXPRESO DEL DEPARTAMENTO, VER CUM-206.
066600 304-VALIDA-DUAL SECTION.
066700*--> SI CUS1-CANT-CURSOS ES 1, ESTA REGLA NUNCA RECHAZA, SIN
066800*--> IMPORTAR EL TIPO DE TITULO.
066900     MOVE CUS1-TIPO-TITULO TO WKS-TIPO-TITULO-MAYUS
067000*--> EL INSPECT CONVERTING SE HACE SOBRE LA COPIA WKS-, NUNCA
067100*--> SOBRE CUS1-TIPO-TITULO, PARA NO ALTERAR EL CAMPO DE ENTRADA
067200*--> QUE DESPUES SE IMPRIME TAL COMO LLEGO EN CUESTOUT.
067300     INSPECT WKS-TIPO-TITULO-MAYUS
067400             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
067500                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
067600     IF WKS-TIPO-TITULO-MAYUS NOT = 'DUAL'
067700        AND CUS1-CANT-CURSOS > 1
067800        MOVE 'RZ' TO WKS-SW-VALIDACION
067900        MOVE 'Additional courses are allowed only for Dual '
068000             'Degree students'      TO WKS-MOTIVO-RECHAZO
068100     END-IF.
068200 304-VALIDA-DUAL-E. EXIT.
068300*--> REGLA 5: VALIDA CADA RENGLON DE CURSO, EN ORDEN
068400*    REGLA 5: VALIDA CADA RENGLON DE CURSO INSCRITO, EN EL ORDEN
068500*    EN QUE VIENE CAPTURADO, HASTA CUS1-CANT-CURSOS.
068600 305-VALIDA-CURSOS SECTION.
068700*--> EL PERFORM SE DETIENE EN EL PRIMER CURSO QUE FALLE O AL
068800*--> LLEGAR AL FINAL DE LA LISTA, LO QUE PASE PRIMERO.
068900     MOVE 1 TO WKS-IX-CURSO
069000     PERFORM 306-VALIDA-UN-CURSO THRU 306-VALIDA-UN-CURSO-E
069100             VARYING WKS-IX-CURSO FROM 1 BY 1
069200             UNTIL WKS-IX-CURSO > CUS1-CANT-CURSOS
069300                OR WKS-VALIDACION-RECHAZADA.
069400 305-VALIDA-CURSOS-E. EXIT.
069500*
069600*    UN SOLO RENGLON DE CURSO: NOMBRE OBLIGATORIO, ANIO DE FIN NO
069700*    ANTERIOR AL ANIO DE INICIO. CUALQUIER FALLA AQUI RECHAZA TODO
069800*    EL RENGLON DE MATRICULA, NO SOLO EL CURSO.
069900 306-VALIDA-UN-CURSO SECTION.
070000*--> EL NOMBRE DEL CURSO SE REVISA CONTRA ESPACIOS, NO CONTRA UN
070100*--> CATALOGO DE NOMBRES VALIDOS -- NO EXISTE TAL CATALOGO AQUI.
070200     SET IX-CUS1-CURSOS TO WKS-IX-CURSO
070300     IF CUS1-CUR-NOMBRE (IX-CUS1-CURSOS) = SPACES
070400        MOVE 'RZ' TO WKS-SW-VALIDACION
070500        MOVE 'Course name is required' TO WKS-MOTIVO-RECHAZO
070600     ELSE
070700*--> LOS DOS ANIOS DEBEN VENIR CAPTURADOS ANTES DE COMPARARSE
070800*--> ENTRE SI, POR ESO EL IF VA ANIDADO Y NO EN UN SOLO OR.
070900        IF CUS1-CUR-ANIO-INI (IX-CUS1-CURSOS) = 0
071000           OR CUS1-CUR-ANIO-FIN (IX-CUS1-CURSOS) = 0
071100           MOVE 'RZ' TO WKS-SW-VALIDACION
071200           MOVE 'Course start and end year are required'
071300                                   TO WKS-MOTIVO-RECHAZO
071400        ELSE
071500*--> AUNQUE AMBOS ANIOS VENGAN CAPTURADOS, EL FIN DEBE SER
071600*--> ESTRICTAMENTE MAYOR AL INICIO; UN CURSO DE UN SOLO ANIO
071700*--> (INI = FIN) NO CALIFICA PARA ESTE REPORTE.
071800           IF CUS1-CUR-ANIO-FIN (IX-CUS1-CURSOS)
071900                 NOT > CUS1-CUR-ANIO-INI (IX-CUS1-CURSOS)
072000              MOVE 'RZ' TO WKS-SW-VALIDACION
072100              MOVE 'Course end year must be after start year'
072200                                   TO WKS-MOTIVO-RECHAZO
072300           END-IF
072400        END-IF
072500     END-IF.
072600 306-VALIDA-UN-CURSO-E. EXIT.
072700*--> REGLA 7: LA DURACION DE LA CARRERA CUBRE EL RANGO DE CURSOS
072800*    REGLA 7: EL RANGO DE ANIOS QUE CUBREN LOS CURSOS INSCRITOS NO
072900*    PUEDE SER MAYOR QUE LA DURACION DE CARRERA CAPTURADA (CUANDO
073000*    SI SE CAPTURO UNA DURACION).
073100 307-VALIDA-SPAN SECTION.
073200*--> CUANDO LA DURACION NO SE CAPTURO (CERO), ESTA REGLA NO TIENE
073300*--> CONTRA QUE COMPARAR Y SIMPLEMENTE NO RECHAZA NADA.
073400     IF CUS1-DURACION-TITULO NOT = 0
073500*--> WKS-MIN-INICIO/WKS-MAX-FIN LOS DEJO PUESTOS 311, ESCANEANDO
073600*--> TODOS LOS CURSOS DEL RENGLON, NO SOLO EL PRIMARIO.
073700        COMPUTE WKS-SPAN-ANIOS = WKS-MAX-FIN - WKS-MIN-INICIO
073800        IF WKS-SPAN-ANIOS > CUS1-DURACION-TITULO
073900           MOVE 'RZ' TO WKS-SW-VALIDACION
074000           MOVE 'Course span exceeds degree duration'
074100                                   TO WKS-MOTIVO-RECHAZO
074200        END-IF
074300     END-IF.
074400 307-VALIDA-SPAN-E. EXIT.
074500*--> RECORRE EL CAMPO CUS1-TIPO-TITULO DE DERECHA A IZQUIERDA
074600*    RECORRE UN CAMPO DE 20 POSICIONES DE DERECHA A IZQUIERDA PARA
074700*    UBICAR EL ULTIMO CARACTER DISTINTO DE ESPACIO, SIN USAR LA
074800*    FUNCION INTRINSECA DE RECORTE (LA INSTALACION NO LAS PERMITE
074900*    EN CODIGO BATCH DE PRODUCCION).
075000 341-MIDE-CAMPO-20 SECTION.
075100*--> SE SALE DEL BARRIDO EN CUANTO ENCUENTRA UN CARACTER QUE NO
075200*--> ES ESPACIO, O CUANDO EL INDICE LLEGA A CERO.
075300     IF WKS-IDX-TRIM = 0
075400        MOVE 'S' TO WKS-SW-TRIM
075500     ELSE
075600        IF CUS1-TIPO-TITULO (WKS-IDX-TRIM : 1) NOT = SPACE
075700           MOVE 'S' TO WKS-SW-TRIM
075800        ELSE
075900           SUBTRACT 1 FROM WKS-IDX-TRIM
076000        END-IF
076100     END-IF.
076200 341-MIDE-CAMPO-20-E. EXIT.
076300*    ========= REGLA 6: SELECCION DE CURSO PRIMARIO ==============
076400*    =============================================================
076500*    REGLA 6: SELECCION DEL CURSO PRIMARIO DEL ESTUDIANTE.
076600*    -------------------------------------------------------------
076700*    SI ALGUN RENGLON DE CURSO YA LLEGO MARCADO 'Y' EN EL INDICADOR
076800*    PRIMARIO (CAPTURA PREVIA), SE RESPETA EL ULTIMO MARCADO; SI
076900*    NINGUNO VIENE MARCADO, EL PRIMER CURSO DE LA LISTA SE TOMA
077000*    COMO PRIMARIO. EL INDICADOR DE ACTIVO SE RECALCULA SIEMPRE,
077100*    SIN IMPORTAR LO QUE TRAIGA CAPTURADO.
077200*    =============================================================
077300 310-SELECCIONA-PRIMARIA SECTION.
077400*--> WKS-MIN-INICIO/WKS-MAX-FIN NO SE USAN AQUI TODAVIA -- SE
077500*--> ARRASTRAN PARA UN POSIBLE REPORTE DE RANGO DE CARRERA.
077600     MOVE 9999 TO WKS-MIN-INICIO
077700     MOVE ZEROS TO WKS-MAX-FIN
077800     MOVE ZEROS TO WKS-IX-PRIMARIO
077900     MOVE 1 TO WKS-IX-CURSO
078000*--> PRIMERA PASADA: RECALCULA ACTIVO/INACTIVO EN TODOS LOS CURSOS
078100*--> Y ANOTA CUAL VENIA MARCADO PRIMARIO DESDE LA CAPTURA.
078200     PERFORM 311-ESCANEA-UN-CURSO THRU 311-ESCANEA-UN-CURSO-E
078300             VARYING WKS-IX-CURSO FROM 1 BY 1
078400             UNTIL WKS-IX-CURSO > CUS1-CANT-CURSOS
078500*--> SI NINGUN CURSO VENIA MARCADO, EL PRIMERO DE LA LISTA GANA
078600*--> POR DEFECTO.
078700     IF WKS-IX-PRIMARIO = 0
078800        MOVE 1 TO WKS-IX-PRIMARIO
078900     END-IF
079000     MOVE 1 TO WKS-IX-CURSO
079100*--> SEGUNDA PASADA: APAGA EL INDICADOR PRIMARIO EN TODOS LOS
079200*--> CURSOS EXCEPTO EL GANADOR DE LA PRIMERA PASADA.
079300     PERFORM 312-MARCA-UN-CURSO THRU 312-MARCA-UN-CURSO-E
079400             VARYING WKS-IX-CURSO FROM 1 BY 1
079500             UNTIL WKS-IX-CURSO > CUS1-CANT-CURSOS.
079600 310-SELECCIONA-PRIMARIA-E. EXIT.
079700*
079800*    POR CADA CURSO: RECALCULA EL INDICADOR DE ACTIVO CONTRA EL
079900*    ANIO ACTUAL DE LA CORRIDA (WKS-ANIO-ACTUAL) Y ANOTA SI ESTE
080000*    RENGLON VIENE MARCADO COMO PRIMARIO DESDE LA CAPTURA.
080100 311-ESCANEA-UN-CURSO SECTION.
080200*--> EL RECALCULO DE ACTIVO NO DEPENDE DE SI EL CURSO ES PRIMARIO
080300*--> O NO -- TODOS LOS CURSOS DEL ESTUDIANTE SE RECALCULAN IGUAL.
080400     SET IX-CUS1-CURSOS TO WKS-IX-CURSO
080500     IF CUS1-CUR-ANIO-INI (IX-CUS1-CURSOS) < WKS-MIN-INICIO
080600        MOVE CUS1-CUR-ANIO-INI (IX-CUS1-CURSOS) TO WKS-MIN-INICIO
080700     END-IF
080800     IF CUS1-CUR-ANIO-FIN (IX-CUS1-CURSOS) > WKS-MAX-FIN
080900        MOVE CUS1-CUR-ANIO-FIN (IX-CUS1-CURSOS) TO WKS-MAX-FIN
081000     END-IF
081100*--> SOLO GUARDA EL INDICE; LA BANDERA CUS1-ES-PRIMARIO (IX) YA
081200*--> LA PUSO 312-MARCA-UN-CURSO EN LA PASADA ANTERIOR DE 310.
081300     IF CUS1-ES-PRIMARIO (IX-CUS1-CURSOS)
081400        MOVE WKS-IX-CURSO TO WKS-IX-PRIMARIO
081500     END-IF
081600*--> IS-ACTIVE SE RECALCULA PARA TODOS LOS RENGLONES, NO SOLO
081700*--> EL PRIMARIO -- VER NOTA DE EDU4CST
081800     IF WKS-ANIO-ACTUAL NOT > CUS1-CUR-ANIO-FIN (IX-CUS1-CURSOS)
081900        SET CUS1-ESTA-ACTIVO (IX-CUS1-CURSOS) TO TRUE
082000     ELSE
082100        SET CUS1-NO-ACTIVO (IX-CUS1-CURSOS) TO TRUE
082200     END-IF.
082300 311-ESCANEA-UN-CURSO-E. EXIT.
082400*
082500*    APAGA EL INDICADOR PRIMARIO DE TODOS LOS CURSOS MENOS EL
082600*    SELECCIONADO -- SOLO PUEDE HABER UN CURSO PRIMARIO POR
082700*    ESTUDIANTE, SIN EXCEPCION.
082800 312-MARCA-UN-CURSO SECTION.
082900*--> SE RECORRE TODA LA TABLA AUNQUE YA SE HAYA ENCONTRADO EL
083000*--> RENGLON A MARCAR, PARA GARANTIZAR QUE LOS DEMAS QUEDEN EN 'N'.
083100     SET IX-CUS1-CURSOS TO WKS-IX-CURSO
083200     IF WKS-IX-CURSO = WKS-IX-PRIMARIO
083300        SET CUS1-ES-PRIMARIO (IX-CUS1-CURSOS) TO TRUE
083400     ELSE
083500        SET CUS1-NO-PRIMARIO (IX-CUS1-CURSOS) TO TRUE
083600     END-IF.
083700 312-MARCA-UN-CURSO-E. EXIT.
083800*    ====== REGLA 8: CAMPOS RESUMEN DERIVADOS DEL PRIMARIO =======
083900*    REGLA 8: LOS CAMPOS RESUMEN (CURSO Y ANIO ACADEMICO) SE
084000*    DERIVAN DEL CURSO PRIMARIO YA SELECCIONADO; NO SE CAPTURAN
084100*    POR SEPARADO EN NINGUN RENGLON DE ENTRADA.
084200 330-DERIVA-RESUMEN SECTION.
084300*--> EL GUION ENTRE LOS DOS ANIOS SE ARMA CON STRING, NO CON UN
084400*--> MOVE DE FILLER -- UN FILLER DE GRUPO NO ES DIRECCIONABLE.
084500     SET IX-CUS1-CURSOS TO WKS-IX-PRIMARIO
084600     MOVE CUS1-CUR-NOMBRE (IX-CUS1-CURSOS) TO CUS1-CURSO-PRIMARIO
084700     MOVE SPACES TO CUS1-ANIO-ACADEMICO
084800     STRING CUS1-CUR-ANIO-INI (IX-CUS1-CURSOS) '-'
084900            CUS1-CUR-ANIO-FIN (IX-CUS1-CURSOS)
085000            DELIMITED BY SIZE INTO CUS1-ANIO-ACADEMICO.
085100 330-DERIVA-RESUMEN-E. EXIT.
085200*    =========== SECCION 400 -- UNIDAD 2: CUENTA DE PORTAL ========
085300*    =============================================================
085400*    SECCION 400 -- UNIDAD 2: CUENTA DE PORTAL DEL ESTUDIANTE.
085500*    -------------------------------------------------------------
085600*    SOLO SE LLAMA PARA RENGLONES QUE LA UNIDAD 1 YA ACEPTO. BUSCA
085700*    LA CUENTA POR CORREO; SI EXISTE, SOLO SE LE PARCHA EL ROL; SI
085800*    NO EXISTE, SE CREA COMPLETA CON CLAVE POR DEFECTO.
085900*    =============================================================
086000 400-ASEGURA-CUENTA-PORTAL SECTION.
086100*--> SOLO LOS RENGLONES ACEPTADOS POR LA UNIDAD 1 LLEGAN AQUI;
086200*--> UN CORREO EN BLANCO NO ES RECHAZO, ES OMISION DE LA UNIDAD 2.
086300     MOVE SPACES TO WKS-CTA-ACCION
086400     IF CUS1-CORREO = SPACES
086500        MOVE 'SKIPPED-NO-EMAIL' TO WKS-CTA-ACCION
086600        ADD 1 TO WKS-TOT-CTA-OMITIDAS
086700     ELSE
086800*--> LA LLAVE DE BUSQUEDA ES EL CORREO, NO HAY LLAVE REAL EN EL
086900*--> MAESTRO DE CUENTAS -- VER NOTA OPERATIVA 6 MAS ARRIBA.
087000        MOVE CUS1-CORREO TO WKS-CORREO-BUSCADO
087100        PERFORM 610-BUSCA-CUENTA-TAB THRU 610-BUSCA-CUENTA-TAB-E
087200*--> SI LA CUENTA YA EXISTE SOLO SE LE PARCHA EL ROL (REGLA 3/4);
087300*--> SI NO EXISTE SE CREA COMPLETA CON CLAVE POR DEFECTO.
087400        IF WKS-CUENTA-ENCONTRADA
087500           PERFORM 415-ACTUALIZA-CUENTA-EXISTENTE
087600                  THRU 415-ACTUALIZA-CUENTA-EXISTENTE-E
087700        ELSE
087800           PERFORM 420-CREA-CUENTA THRU 420-CREA-CUENTA-E
087900           MOVE 'CREATED' TO WKS-CTA-ACCION
088000           ADD 1 TO WKS-TOT-CTA-CREADAS
088100        END-IF
088200     END-IF
088300*--> EL DETALLE SE ESCRIBE SIEMPRE, AUN CUANDO SE HAYA OMITIDO
088400*--> POR FALTA DE CORREO, PARA QUE EL REPORTE CUADRE CONTRA EL
088500*--> TOTAL DE ESTUDIANTES PROCESADOS DE LA SECCION 1.
088600     PERFORM 440-IMPRIME-DETALLE-CUENTA
088700            THRU 440-IMPRIME-DETALLE-CUENTA-E.
088800 400-ASEGURA-CUENTA-PORTAL-E. EXIT.
088900*
089000*    REGLAS 3 Y 4 DE LA UNIDAD 2: SI LA CUENTA YA TIENE EL ROL DE
089100*    ESTUDIANTE NO SE TOCA (WKS-TOT-CTA-SIN-CAMBIO); SI NO LO
089200*    TIENE, SE LE AGREGA SIN QUITAR LOS ROLES QUE YA TENIA.
089300 415-ACTUALIZA-CUENTA-EXISTENTE SECTION.
089400*--> SOLO SE TOCA EL INDICADOR DE ROL DE ESTUDIANTE; EL RESTO DEL
089500*--> RENGLON DE CUENTA (NOMBRE, CORREO, CLAVE) QUEDA IGUAL.
089600     MOVE WKS-CTA-TAB-FILA (IX-CTA-ENC) TO CUS2-ACCOUNT-RECORD
089700     IF CUS2-ES-ESTUDIANTE
089800        MOVE 'NO-CHANGE' TO WKS-CTA-ACCION
089900        ADD 1 TO WKS-TOT-CTA-SIN-CAMBIO
090000     ELSE
090100*--> IX-CTA-ENC LO DEJO PUESTO 610-BUSCA-CUENTA-TAB; SE REGRESA
090200*--> A ESCRIBIR EN ESE MISMO RENGLON DE LA TABLA, NO UNO NUEVO.
090300        SET CUS2-ES-ESTUDIANTE TO TRUE
090400        MOVE CUS2-ACCOUNT-RECORD TO WKS-CTA-TAB-FILA (IX-CTA-ENC)
090500        MOVE 'ROLE-ADDED' TO WKS-CTA-ACCION
090600        ADD 1 TO WKS-TOT-CTA-ROL-AGREGADO
090700     END-IF.
090800 415-ACTUALIZA-CUENTA-EXISTENTE-E. EXIT.
090900*--> REGLA 5 DE LA UNIDAD 2: CUENTA NUEVA CON CLAVE POR DEFECTO
091000*    REGLA 5 DE LA UNIDAD 2: CUENTA NUEVA, CON CLAVE POR DEFECTO
091100*    (WKS-CLAVE-DEFECTO-ESTUDIANTE) Y ROL UNICO DE ESTUDIANTE.
091200*    EL NOMBRE DE USUARIO SE ARMA EN 340 ANTES DE CODIFICAR LA
091300*    CLAVE, PORQUE EL HASH DEL STUB INCLUYE LA CLAVE EN TEXTO.
091400 420-CREA-CUENTA SECTION.
091500*--> EL NOMBRE DE USUARIO SE ARMA PRIMERO PORQUE ENTRA AL RENGLON
091600*--> DE CUENTA ANTES DE CODIFICAR LA CLAVE.
091700     MOVE CUS1-PRIMER-NOMBRE TO WKS-NOM-TRIM-1
091800     MOVE CUS1-APELLIDO     TO WKS-NOM-TRIM-2
091900     PERFORM 340-ARMA-NOMBRE-COMPLETO
092000            THRU 340-ARMA-NOMBRE-COMPLETO-E
092100     MOVE SPACES                    TO CUS2-ACCOUNT-RECORD
092200     MOVE WKS-NOMBRE-USUARIO-ARMADO TO CUS2-NOMBRE-USUARIO
092300     MOVE CUS1-CORREO                TO CUS2-USERNAME
092400     MOVE CUS1-CORREO                TO CUS2-CORREO
092500*--> TODA CUENTA NUEVA DE ESTUDIANTE SALE CON LA MISMA CLAVE POR
092600*--> DEFECTO -- EL ESTUDIANTE LA CAMBIA EN SU PRIMER INGRESO AL
092700*--> PORTAL (POR ESO SE PRENDE CUS2-CAMBIO-REQUERIDO MAS ABAJO).
092800     MOVE WKS-CLAVE-DEFECTO-ESTUDIANTE TO WKS-CLAVE-PLANA
092900     PERFORM 430-CODIFICA-PASSWORD THRU 430-CODIFICA-PASSWORD-E
093000     SET CUS2-NO-ADMIN          TO TRUE
093100     SET CUS2-ES-ESTUDIANTE     TO TRUE
093200     SET CUS2-CAMBIO-REQUERIDO  TO TRUE
093300*--> 620 AGREGA EL RENGLON AL FINAL DE WKS-CUENTA-TAB EN MEMORIA;
093400*--> NO SE ESCRIBE A CUACCOUT HASTA EL VOLCADO FINAL EN 900.
093500     PERFORM 620-AGREGA-CUENTA-TAB THRU 620-AGREGA-CUENTA-TAB-E.
093600 420-CREA-CUENTA-E. EXIT.
093700*--> CALL AL STUB DE CODIFICACION DE CLAVE (REGLA 6 DE LA UNIDAD 2)
093800*    REGLA 6 DE LA UNIDAD 2: CALL AL STUB DE CODIFICACION
093900*    (EDU4CPWD) -- ESTE PARRAFO NO SABE NI LE IMPORTA COMO SE
094000*    CODIFICA LA CLAVE, SOLO LE PASA LA CLAVE PLANA Y GUARDA LO
094100*    QUE REGRESE EN CUS2-PASSWORD-HASH.
094200 430-CODIFICA-PASSWORD SECTION.
094300*--> SI EDU4CPWD CAMBIARA DE ALGORITMO ALGUN DIA, ESTE PARRAFO NO
094400*--> TENDRIA QUE CAMBIAR -- SOLO EL CALL Y EL LINKAGE DEL STUB.
094500     MOVE SPACES TO WKS-CLAVE-CODIFICADA
094600     CALL 'EDU4CPWD' USING WKS-CLAVE-PLANA WKS-CLAVE-CODIFICADA
094700     MOVE WKS-CLAVE-CODIFICADA TO CUS2-PASSWORD-HASH.
094800 430-CODIFICA-PASSWORD-E. EXIT.
094900*
095000*    UNA LINEA DE DETALLE POR CUENTA TOCADA (CREADA, CON ROL
095100*    AGREGADO O SIN CAMBIO) -- SE BUFFEREA EN WKS-CTA-DETALLE-TAB
095200*    PORQUE LA SECCION 3 DEL REPORTE SE IMPRIME DESPUES DE TERMINAR
095300*    TODA LA UNIDAD 1, NO RENGLON POR RENGLON.
095400 440-IMPRIME-DETALLE-CUENTA SECTION.
095500*--> WKS-CTA-ACCION TRAE EL TEXTO QUE CADA PARRAFO LLAMANTE DEJO
095600*--> ANTES DE PERFORM A ESTA SECCION (CREATED, ROLE-ADDED, ETC).
095700     ADD 1 TO WKS-CANT-CTA-DETALLE
095800     SET IX-CTA-DET TO WKS-CANT-CTA-DETALLE
095900     MOVE SPACES                 TO CUS4-LINEA-DET-CUENTA
096000     MOVE CUS1-CORREO            TO CUS4-DET-CTA-CORREO
096100     MOVE WKS-CTA-ACCION         TO CUS4-DET-CTA-ACCION
096200     MOVE CUS4-LINEA-DET-CUENTA  TO WKS-CTA-DET-REN (IX-CTA-DET).
096300 440-IMPRIME-DETALLE-CUENTA-E. EXIT.
096400*    --------- ARMA "PRIMER-NOMBRE APELLIDO" SIN FUNCION ---------
096500*    ARMA 'PRIMER-NOMBRE APELLIDO' PARA EL NOMBRE DE USUARIO, SIN
096600*    FUNCION INTRINSECA DE RECORTE -- SE MIDE EL LARGO REAL DE CADA
096700*    CAMPO (342/343) Y SE CONCATENA CON UN SOLO ESPACIO DE POR
096800*    MEDIO, IGUAL QUE EN OTROS LOTES DE LA INSTALACION.
096900 340-ARMA-NOMBRE-COMPLETO SECTION.
097000*--> EL RESULTADO SIEMPRE CABE EN 41 POSICIONES PORQUE CADA
097100*--> NOMBRE DE ENTRADA YA VIENE LIMITADO A 20.
097200     MOVE 20 TO WKS-IDX-TRIM
097300     MOVE 'N' TO WKS-SW-TRIM
097400*--> MIDE EL PRIMER NOMBRE DE ATRAS HACIA ADELANTE, IGUAL QUE 341
097500*--> HACE CON EL CAMPO DE TIPO DE TITULO.
097600     PERFORM 342-MIDE-NOMBRE-1 THRU 342-MIDE-NOMBRE-1-E
097700             UNTIL WKS-TRIM-LISTO
097800     MOVE WKS-IDX-TRIM TO WKS-LARGO-NOMBRE
097900     MOVE 20 TO WKS-IDX-TRIM
098000     MOVE 'N' TO WKS-SW-TRIM
098100*--> MISMO METODO PARA EL APELLIDO, CON SU PROPIO CONTADOR.
098200     PERFORM 343-MIDE-NOMBRE-2 THRU 343-MIDE-NOMBRE-2-E
098300             UNTIL WKS-TRIM-LISTO
098400     MOVE WKS-IDX-TRIM TO WKS-LARGO-APELLIDO
098500     MOVE SPACES TO WKS-NOMBRE-USUARIO-ARMADO
098600*--> UN SOLO ESPACIO ENTRE NOMBRE Y APELLIDO, SIN IMPORTAR CUANTO
098700*--> SE HAYA RECORTADO DE CADA LADO.
098800     STRING WKS-NOM-TRIM-1 (1 : WKS-LARGO-NOMBRE)   ' '
098900            WKS-NOM-TRIM-2 (1 : WKS-LARGO-APELLIDO)
099000            DELIMITED BY SIZE INTO WKS-NOMBRE-USUARIO-ARMADO.
099100 340-ARMA-NOMBRE-COMPLETO-E. EXIT.
099200*
099300*    MIDE EL LARGO REAL DEL PRIMER NOMBRE (SIN ESPACIOS A LA
099400*    DERECHA), REUTILIZANDO EL MISMO BARRIDO DE 341.
099500 342-MIDE-NOMBRE-1 SECTION.
099600*--> COPIA DE 341 PARA EL PRIMER NOMBRE -- SE MANTIENEN POR
099700*--> SEPARADO PARA NO COMPARTIR CONTADORES ENTRE LOS DOS CAMPOS.
099800*--> SI EL INDICE YA LLEGO A CERO, EL CAMPO ERA TODO ESPACIOS;
099900*--> SE CORTA LA BUSQUEDA EN LUGAR DE DEJARLA EN UN CICLO VACIO.
100000     IF WKS-IDX-TRIM = 0
100100        MOVE 'S' TO WKS-SW-TRIM
100200     ELSE
100300        IF WKS-NOM-TRIM-1 (WKS-IDX-TRIM : 1) NOT = SPACE
100400           MOVE 'S' TO WKS-SW-TRIM
100500        ELSE
100600           SUBTRACT 1 FROM WKS-IDX-TRIM
100700        END-IF
100800     END-IF.
100900 342-MIDE-NOMBRE-1-E. EXIT.
101000*
101100*    MIDE EL LARGO REAL DEL APELLIDO, MISMO METODO QUE 342.
101200 343-MIDE-NOMBRE-2 SECTION.
101300*--> COPIA DE 341 PARA EL APELLIDO.
101400     IF WKS-IDX-TRIM = 0
101500        MOVE 'S' TO WKS-SW-TRIM
101600     ELSE
101700        IF WKS-NOM-TRIM-2 (WKS-IDX-TRIM : 1) NOT = SPACE
101800           MOVE 'S' TO WKS-SW-TRIM
101900        ELSE
102000           SUBTRACT 1 FROM WKS-IDX-TRIM
102100        END-IF
102200     END-IF.
102300 343-MIDE-NOMBRE-2-E. EXIT.
102400*    ========== BUSQUEDAS EN LAS DOS TABLAS EN MEMORIA ===========
102500*    =============================================================
102600*    BUSQUEDAS SECUENCIALES EN LAS DOS TABLAS EN MEMORIA.
102700*    -------------------------------------------------------------
102800*    NINGUNA DE LAS DOS TABLAS TIENE LLAVE, SE BUSCA RENGLON POR
102900*    RENGLON POR CORREO. CON 500 RENGLONES COMO MAXIMO EL COSTO ES
103000*    ACEPTABLE PARA UNA CORRIDA NOCTURNA DE ESTE TAMANO.
103100*    =============================================================
103200 600-BUSCA-ESTUDIANTE-TAB SECTION.
103300*--> BUSQUEDA LINEAL, SIN ORDEN, CONTRA LA TABLA ANGOSTA CARGADA
103400*--> POR 105/106; SOLO LA USA LA SIEMBRA (500).
103500     SET WKS-ESTUDIANTE-NO-ENCONTRADO TO TRUE
103600     SET IX-EST TO 1
103700     PERFORM 601-COMPARA-ESTUDIANTE-TAB
103800            THRU 601-COMPARA-ESTUDIANTE-TAB-E
103900             UNTIL IX-EST > WKS-CANT-ESTUDIANTES-TAB
104000                OR WKS-ESTUDIANTE-ENCONTRADO.
104100 600-BUSCA-ESTUDIANTE-TAB-E. EXIT.
104200*
104300*    COMPARA UN RENGLON DE WKS-ESTUDIANTE-TAB CONTRA EL CORREO
104400*    BUSCADO Y PRENDE EL SWITCH DE ENCONTRADO SI COINCIDE.
104500 601-COMPARA-ESTUDIANTE-TAB SECTION.
104600*--> LA COMPARACION ES EXACTA, SIN IGNORAR MAYUSCULAS -- LOS
104700*--> CORREOS DE ENTRADA SE ASUMEN YA NORMALIZADOS EN MINUSCULA.
104800     IF WKS-EST-TAB-CORREO (IX-EST) = WKS-CORREO-BUSCADO
104900        SET WKS-ESTUDIANTE-ENCONTRADO TO TRUE
105000     ELSE
105100        SET IX-EST UP BY 1
105200     END-IF.
105300 601-COMPARA-ESTUDIANTE-TAB-E. EXIT.
105400*
105500*    MISMA LOGICA DE 600-BUSCA-ESTUDIANTE-TAB, PERO CONTRA LA
105600*    TABLA DE CUENTAS DE PORTAL. DEJA IX-CTA-ENC APUNTANDO AL
105700*    RENGLON ENCONTRADO PARA QUE 415/420 LO PUEDAN USAR DIRECTO.
105800 610-BUSCA-CUENTA-TAB SECTION.
105900*--> SE DEJA IX-CTA-ENC AUNQUE LA CUENTA NO SE ENCUENTRE, PERO EN
106000*--> ESE CASO NINGUN PARRAFO LLAMANTE LO USA.
106100     SET WKS-CUENTA-NO-ENCONTRADA TO TRUE
106200     SET IX-CTA TO 1
106300     PERFORM 611-COMPARA-CUENTA-TAB THRU 611-COMPARA-CUENTA-TAB-E
106400             UNTIL IX-CTA > WKS-CANT-CUENTAS-TAB
106500                OR WKS-CUENTA-ENCONTRADA.
106600 610-BUSCA-CUENTA-TAB-E. EXIT.
106700*
106800*    COMPARA UN RENGLON DE WKS-CUENTA-TAB CONTRA EL CORREO BUSCADO
106900*    Y PRENDE EL SWITCH DE ENCONTRADA SI COINCIDE.
107000 611-COMPARA-CUENTA-TAB SECTION.
107100*--> MISMA COMPARACION EXACTA QUE 601, CONTRA WKS-CUENTA-TAB.
107200*--> SE DUPLICA EN LUGAR DE COMPARTIR PARRAFO PORQUE CADA TABLA
107300*--> TIENE SU PROPIO INDICE Y SU PROPIA BANDERA DE ENCONTRADO.
107400     IF WKS-CTA-TAB-CORREO (IX-CTA) = WKS-CORREO-BUSCADO
107500        SET WKS-CUENTA-ENCONTRADA TO TRUE
107600        SET IX-CTA-ENC TO IX-CTA
107700     ELSE
107800        SET IX-CTA UP BY 1
107900     END-IF.
108000 611-COMPARA-CUENTA-TAB-E. EXIT.
108100*
108200*    AGREGA UNA CUENTA NUEVA AL FINAL DE WKS-CUENTA-TAB (MISMO
108300*    LIMITE DE 500 QUE 111) Y LA DEJA DISPONIBLE PARA EL VOLCADO
108400*    FINAL A CUACCOUT EN 900.
108500 620-AGREGA-CUENTA-TAB SECTION.
108600*--> LA CUENTA SE AGREGA AL FINAL DE LA TABLA, NO EN ORDEN
108700*--> ALFABETICO NI POR CORREO.
108800     ADD 1 TO WKS-CANT-CUENTAS-TAB
108900     SET IX-CTA TO WKS-CANT-CUENTAS-TAB
109000     MOVE CUS2-ACCOUNT-RECORD TO WKS-CTA-TAB-FILA (IX-CTA).
109100 620-AGREGA-CUENTA-TAB-E. EXIT.
109200*    =========== SECCION 500 -- UNIDAD 3: LOTE DE SIEMBRA =========
109300*    =============================================================
109400*    SECCION 500 -- UNIDAD 3: LOTE DE SIEMBRA DE INICIALIZACION.
109500*    -------------------------------------------------------------
109600*    CORRE UNA SOLA VEZ POR INSTALACION (LA CORRIDA ES IDEMPOTENTE:
109700*    SI EL ADMIN O UN ESTUDIANTE DE MUESTRA YA EXISTE, SE OMITE SIN
109800*    ERROR). SE EJECUTA ANTES DE LA UNIDAD 1 PERO SU DETALLE DE
109900*    REPORTE SE IMPRIME AL FINAL, DESPUES DE LA SECCION 3.
110000*    =============================================================
110100 500-LOTE-SEMILLA SECTION.
110200*--> CORRE UNA SOLA VEZ, ANTES DE ABRIR CUESTIN/CUESTOUT PARA LA
110300*--> PASADA NOCTURNA -- VER NOTA OPERATIVA 4 DE WORKING-STORAGE.
110400     MOVE ZEROS TO WKS-CANT-SEM-DETALLE
110500     PERFORM 510-SIEMBRA-ADMIN THRU 510-SIEMBRA-ADMIN-E
110600     MOVE 1 TO IX-SEM
110700*--> LAS TRES MUESTRAS DE WKS-SEMILLA-TAB SE RECORREN EN EL ORDEN
110800*--> EN QUE SE DECLARARON EN LA TABLA LITERAL (VER TABLA-DIAS).
110900     PERFORM 520-SIEMBRA-MUESTRAS THRU 520-SIEMBRA-MUESTRAS-E
111000             VARYING IX-SEM FROM 1 BY 1 UNTIL IX-SEM > 3.
111100 500-LOTE-SEMILLA-E. EXIT.
111200*--> REGLA 1 DE LA SIEMBRA: CUENTA DE ADMINISTRADOR
111300*    REGLA 1 DE LA SIEMBRA: LA CUENTA DE ADMINISTRADOR SOLO SE
111400*    CREA SI WKS-CORREO-ADMIN TODAVIA NO EXISTE EN LA TABLA DE
111500*    CUENTAS; SI YA EXISTE, SE CUENTA COMO OMITIDA EN EL REPORTE.
111600 510-SIEMBRA-ADMIN SECTION.
111700*--> BUSCA PRIMERO; SI LA CUENTA DE ADMIN YA EXISTE DE UNA CORRIDA
111800*--> ANTERIOR, LA SIEMBRA NO LA VUELVE A CREAR NI LE TOCA NADA.
111900     MOVE WKS-CORREO-ADMIN TO WKS-CORREO-BUSCADO
112000     PERFORM 610-BUSCA-CUENTA-TAB THRU 610-BUSCA-CUENTA-TAB-E
112100     MOVE 'ADMIN-ACCT' TO WKS-SEM-RENGLON
112200     MOVE WKS-CORREO-ADMIN TO WKS-SEM-ITEM
112300     IF WKS-CUENTA-ENCONTRADA
112400        MOVE 'ALREADY-EXISTS' TO WKS-SEM-ESTADO
112500        ADD 1 TO WKS-TOT-SEM-OMITIDOS
112600     ELSE
112700*--> CLAVE Y NOMBRE DE USUARIO DEL ADMIN SON FIJOS, PEDIDOS POR
112800*--> EL DEPARTAMENTO PARA TODAS LAS INSTALACIONES NUEVAS.
112900        MOVE SPACES            TO CUS2-ACCOUNT-RECORD
113000        MOVE 'System Admin'    TO CUS2-NOMBRE-USUARIO
113100        MOVE 'admin'           TO CUS2-USERNAME
113200        MOVE WKS-CORREO-ADMIN  TO CUS2-CORREO
113300        MOVE 'Admin@123'       TO WKS-CLAVE-PLANA
113400        PERFORM 430-CODIFICA-PASSWORD THRU 430-CODIFICA-PASSWORD-E
113500        SET CUS2-ES-ADMIN          TO TRUE
113600        SET CUS2-NO-ESTUDIANTE     TO TRUE
113700*--> AL ADMIN DE SEMILLA NUNCA SE LE PIDE CAMBIAR LA CLAVE EN EL
113800*--> PRIMER INGRESO; ES UNA CUENTA DE SERVICIO, NO DE PERSONA.
113900        SET CUS2-CAMBIO-NO-REQUERIDO TO TRUE
114000        PERFORM 620-AGREGA-CUENTA-TAB THRU 620-AGREGA-CUENTA-TAB-E
114100        MOVE 'CREATED' TO WKS-SEM-ESTADO
114200        ADD 1 TO WKS-TOT-SEM-CREADOS
114300     END-IF
114400*--> EL RENGLON DE DETALLE SE IMPRIME EN AMBOS CASOS (CREADO U
114500*--> OMITIDO), IGUAL QUE EN LAS DEMAS MUESTRAS DE LA SIEMBRA.
114600     PERFORM 530-IMPRIME-DETALLE-SEMILLA
114700            THRU 530-IMPRIME-DETALLE-SEMILLA-E.
114800 510-SIEMBRA-ADMIN-E. EXIT.
114900*--> REGLA 2 DE LA SIEMBRA: LOS TRES ESTUDIANTES DE MUESTRA
115000*    REGLA 2 DE LA SIEMBRA: LOS TRES RENGLONES DE WKS-SEMILLA-TAB
115100*    SE PROCESAN UNO POR UNO -- CADA UNO NECESITA SU PROPIO
115200*    ESTUDIANTE (521) Y SU PROPIA CUENTA (522).
115300 520-SIEMBRA-MUESTRAS SECTION.
115400*--> LOS TRES RENGLONES DE SIEMBRA SE ESCRIBEN SIEMPRE EN EL
115500*--> MISMO ORDEN EN QUE APARECEN EN WKS-SEMILLA-TAB.
115600     MOVE WKS-SEMILLA-FILA (IX-SEM) TO CUS3-SEED-ENTRY
115700     PERFORM 521-SIEMBRA-MUESTRA-ESTUDIANTE
115800            THRU 521-SIEMBRA-MUESTRA-ESTUDIANTE-E
115900     PERFORM 522-SIEMBRA-MUESTRA-CUENTA
116000            THRU 522-SIEMBRA-MUESTRA-CUENTA-E.
116100 520-SIEMBRA-MUESTRAS-E. EXIT.
116200*
116300*    UN ESTUDIANTE DE MUESTRA SOLO SE ESCRIBE EN CUESTOUT SI SU
116400*    CORREO TODAVIA NO ESTA EN WKS-ESTUDIANTE-TAB (CARGADA EN 105
116500*    ANTES DE QUE SE REABRIERA CUESTIN). SI YA EXISTE, EL RENGLON
116600*    DE SIEMBRA SE OMITE PERO SU CUENTA (522) SE SIGUE VERIFICANDO.
116700 521-SIEMBRA-MUESTRA-ESTUDIANTE SECTION.
116800*--> EL RENGLON DE SIEMBRA SE ARMA EN CUS1-STUDENT-RECORD, EL
116900*--> MISMO AREA QUE USA LA UNIDAD 1, PARA REUTILIZAR 330.
117000     MOVE CUS3-CORREO TO WKS-CORREO-BUSCADO
117100     PERFORM 600-BUSCA-ESTUDIANTE-TAB
117200            THRU 600-BUSCA-ESTUDIANTE-TAB-E
117300     MOVE 'SEED-STUDENT' TO WKS-SEM-RENGLON
117400     MOVE CUS3-CORREO    TO WKS-SEM-ITEM
117500     IF WKS-ESTUDIANTE-ENCONTRADO
117600        MOVE 'ALREADY-EXISTS' TO WKS-SEM-ESTADO
117700        ADD 1 TO WKS-TOT-SEM-OMITIDOS
117800     ELSE
117900*--> EL STUDENT-ID SINTETICO 'SEED' + NUMERO DE FILA NO CHOCA CON
118000*--> LOS ID REALES DE MATRICULA, QUE VIENEN DE CUESTIN.
118100        MOVE SPACES TO CUS1-STUDENT-RECORD
118200        MOVE IX-SEM TO WKS-SEM-NUM-EDIT
118300        STRING 'SEED' WKS-SEM-NUM-EDIT DELIMITED BY SIZE
118400               INTO CUS1-STUDENT-ID
118500        MOVE CUS3-PRIMER-NOMBRE        TO CUS1-PRIMER-NOMBRE
118600        MOVE CUS3-APELLIDO             TO CUS1-APELLIDO
118700        MOVE CUS3-CORREO               TO CUS1-CORREO
118800*--> TITULO FIJO DE MUESTRA, EL MISMO PARA LOS TRES RENGLONES.
118900        MOVE "Bachelor's Degree"       TO CUS1-TIPO-TITULO
119000*--> LA DURACION SE DERIVA DE LOS ANIOS DEL UNICO CURSO, EN LUGAR
119100*--> DE VENIR FIJA, PARA QUE 330-DERIVA-RESUMEN LA USE IGUAL QUE
119200*--> CON UN RENGLON REAL DE CUESTIN.
119300        COMPUTE CUS1-DURACION-TITULO =
119400                CUS3-ANIO-FIN - CUS3-ANIO-INICIO
119500        MOVE 1                         TO CUS1-CANT-CURSOS
119600        SET IX-CUS1-CURSOS TO 1
119700        MOVE CUS3-CURSO            TO CUS1-CUR-NOMBRE (1)
119800        MOVE CUS3-ANIO-INICIO      TO CUS1-CUR-ANIO-INI (1)
119900        MOVE CUS3-ANIO-FIN         TO CUS1-CUR-ANIO-FIN (1)
120000        SET CUS1-ES-PRIMARIO (1)   TO TRUE
120100*--> UNICO CURSO DE LA MUESTRA, ASI QUE ES PRIMARIO POR DEFINICION
120200*--> Y SU ESTADO ACTIVO SIGUE LA MISMA REGLA QUE LA UNIDAD 1.
120300        IF WKS-ANIO-ACTUAL NOT > CUS3-ANIO-FIN
120400           SET CUS1-ESTA-ACTIVO (1) TO TRUE
120500        ELSE
120600           SET CUS1-NO-ACTIVO (1)   TO TRUE
120700        END-IF
120800*--> NO SE PASA POR 310/311/312 PORQUE YA SABEMOS QUE ES EL UNICO
120900*--> CURSO; SE FIJA EL INDICE DIRECTO Y SE SALTA A 330.
121000        MOVE 1 TO WKS-IX-PRIMARIO
121100        PERFORM 330-DERIVA-RESUMEN THRU 330-DERIVA-RESUMEN-E
121200*--> EL RENGLON DE MUESTRA SI SE ESCRIBE EN CUESTOUT (NO SOLO EN
121300*--> CUACCOUT), PARA QUE QUEDE VISIBLE EN EL MAESTRO DE ALUMNOS.
121400        WRITE CUS1-REC-SALIDA FROM CUS1-STUDENT-RECORD
121500        MOVE 'CREATED' TO WKS-SEM-ESTADO
121600        ADD 1 TO WKS-TOT-SEM-CREADOS
121700     END-IF
121800     PERFORM 530-IMPRIME-DETALLE-SEMILLA
121900            THRU 530-IMPRIME-DETALLE-SEMILLA-E.
122000 521-SIEMBRA-MUESTRA-ESTUDIANTE-E. EXIT.
122100*
122200*    LA CUENTA DEL ESTUDIANTE DE MUESTRA SOLO SE CREA SI SU CORREO
122300*    TODAVIA NO ESTA EN WKS-CUENTA-TAB -- INDEPENDIENTE DE SI EL
122400*    RENGLON DE ESTUDIANTE DE 521 SE ESCRIBIO O SE OMITIO.
122500 522-SIEMBRA-MUESTRA-CUENTA SECTION.
122600*--> LA CLAVE POR DEFECTO DE LOS ESTUDIANTES DE MUESTRA ES LA
122700*--> MISMA QUE LA DE LA UNIDAD 2 (WKS-CLAVE-DEFECTO-ESTUDIANTE).
122800*--> SE BUSCA POR CORREO ANTES DE CREAR, EXACTAMENTE COMO 510 LO
122900*--> HACE CON EL ADMIN -- LA SIEMBRA COMPLETA ES IDEMPOTENTE.
123000     MOVE CUS3-CORREO TO WKS-CORREO-BUSCADO
123100     PERFORM 610-BUSCA-CUENTA-TAB THRU 610-BUSCA-CUENTA-TAB-E
123200     MOVE 'SEED-ACCOUNT' TO WKS-SEM-RENGLON
123300     MOVE CUS3-CORREO    TO WKS-SEM-ITEM
123400     IF WKS-CUENTA-ENCONTRADA
123500        MOVE 'ALREADY-EXISTS' TO WKS-SEM-ESTADO
123600        ADD 1 TO WKS-TOT-SEM-OMITIDOS
123700     ELSE
123800*--> MISMO ARMADO DE NOMBRE DE USUARIO QUE 420 USA PARA LA
123900*--> UNIDAD 2 -- SE REUTILIZA 340 EN LUGAR DE DUPLICAR LA LOGICA.
124000        MOVE CUS3-PRIMER-NOMBRE TO WKS-NOM-TRIM-1
124100        MOVE CUS3-APELLIDO      TO WKS-NOM-TRIM-2
124200        PERFORM 340-ARMA-NOMBRE-COMPLETO
124300               THRU 340-ARMA-NOMBRE-COMPLETO-E
124400        MOVE SPACES                    TO CUS2-ACCOUNT-RECORD
124500        MOVE WKS-NOMBRE-USUARIO-ARMADO TO CUS2-NOMBRE-USUARIO
124600        MOVE CUS3-CORREO                TO CUS2-USERNAME
124700        MOVE CUS3-CORREO                TO CUS2-CORREO
124800*--> A DIFERENCIA DE 420, LA CLAVE DE LA MUESTRA VIENE FIJA EN EL
124900*--> RENGLON LITERAL DE WKS-SEMILLA-TAB, NO DE LA CONSTANTE COMUN.
125000        MOVE CUS3-PASSWORD               TO WKS-CLAVE-PLANA
125100        PERFORM 430-CODIFICA-PASSWORD THRU 430-CODIFICA-PASSWORD-E
125200        SET CUS2-NO-ADMIN            TO TRUE
125300        SET CUS2-ES-ESTUDIANTE       TO TRUE
125400        SET CUS2-CAMBIO-NO-REQUERIDO TO TRUE
125500        PERFORM 620-AGREGA-CUENTA-TAB THRU 620-AGREGA-CUENTA-TAB-E
125600        MOVE 'CREATED' TO WKS-SEM-ESTADO
125700        ADD 1 TO WKS-TOT-SEM-CREADOS
125800     END-IF
125900     PERFORM 530-IMPRIME-DETALLE-SEMILLA
126000            THRU 530-IMPRIME-DETALLE-SEMILLA-E.
126100 522-SIEMBRA-MUESTRA-CUENTA-E. EXIT.
126200*
126300*    UNA LINEA DE DETALLE POR RENGLON DE SIEMBRA (CREADO U
126400*    OMITIDO) -- SE BUFFEREA EN WKS-SEM-DETALLE-TAB PORQUE LA
126500*    SECCION 4 DEL REPORTE SE IMPRIME AL FINAL, DESPUES DE LA
126600*    SECCION 3 DE CUENTAS (ORDEN PEDIDO POR EL DEPARTAMENTO).
126700 530-IMPRIME-DETALLE-SEMILLA SECTION.
126800*--> EL BUFFER DE SIEMBRA TIENE CUPO PARA 10 RENGLONES (1 ADMIN +
126900*--> 3 PARES DE ESTUDIANTE/CUENTA) -- NUNCA SE LLENA EN LA
127000*--> PRACTICA, PERO EL LIMITE QUEDA DOCUMENTADO EN EL COPY.
127100     ADD 1 TO WKS-CANT-SEM-DETALLE
127200     SET IX-SEM-DET TO WKS-CANT-SEM-DETALLE
127300     MOVE SPACES               TO CUS4-LINEA-DET-SEMILLA
127400     MOVE WKS-SEM-RENGLON      TO CUS4-DET-SEM-RENGLON
127500     MOVE WKS-SEM-ITEM         TO CUS4-DET-SEM-ITEM
127600     MOVE WKS-SEM-ESTADO       TO CUS4-DET-SEM-ESTADO
127700     MOVE CUS4-LINEA-DET-SEMILLA TO WKS-SEM-DET-REN (IX-SEM-DET).
127800 530-IMPRIME-DETALLE-SEMILLA-E. EXIT.
127900*    =========== IMPRESION DEL ENCABEZADO DEL REPORTE ============
128000*    ENCABEZADO UNICO DEL REPORTE DE CORRIDA -- SE IMPRIME UNA
128100*    SOLA VEZ, AL ARRANQUE, ANTES DE CUALQUIER DETALLE.
128200 650-IMPRIME-ENCABEZADO SECTION.
128300*--> LA FECHA DEL ENCABEZADO ES LA FECHA DE CORRIDA, NO EL ANIO
128400*--> ACTUAL DE PARAMETRO QUE USA LA UNIDAD 1.
128500     ACCEPT WKS-FECHA-CORRIDA-N FROM DATE YYYYMMDD
128600     STRING WKS-FCR-ANIO '-' WKS-FCR-MES '-' WKS-FCR-DIA
128700            DELIMITED BY SIZE INTO WKS-FECHA-CORRIDA-X
128800     MOVE WKS-FECHA-CORRIDA-X TO CUS4-ENC-FECHA
128900*--> EL PRIMER RENGLON DEL ENCABEZADO SIEMPRE ARRANCA EN LA
129000*--> PARTE SUPERIOR DE LA HOJA DE IMPRESION DE LA CORRIDA.
129100     WRITE CUS4-PRINTLINE FROM CUS4-LINEA-ENCABEZADO-1
129200                          AFTER ADVANCING C01
129300     WRITE CUS4-PRINTLINE FROM CUS4-LINEA-ENCABEZADO-2.
129400 650-IMPRIME-ENCABEZADO-E. EXIT.
129500*    ===== SECCION 3 DEL REPORTE: VUELCA EL BUFFER DE CUENTAS =====
129600*    VUELCA EL BUFFER DE DETALLE DE CUENTAS (SECCION 3) LLENADO
129700*    RENGLON POR RENGLON DURANTE LA UNIDAD 2.
129800 660-IMPRIME-SECCION-CUENTAS SECTION.
129900*--> SI NINGUNA CUENTA SE TOCO EN LA CORRIDA, EL PERFORM UNTIL NO
130000*--> ESCRIBE NINGUN RENGLON Y LA SECCION QUEDA VACIA EN EL REPORTE.
130100     SET IX-CTA-DET TO 1
130200     PERFORM 661-ESCRIBE-CUENTA-DET THRU 661-ESCRIBE-CUENTA-DET-E
130300             UNTIL IX-CTA-DET > WKS-CANT-CTA-DETALLE.
130400 660-IMPRIME-SECCION-CUENTAS-E. EXIT.
130500*
130600*    ESCRIBE UN SOLO RENGLON DEL BUFFER DE CUENTAS Y AVANZA EL
130700*    INDICE -- SE LLAMA DESDE UN PERFORM UNTIL, NO TIENE LOGICA
130800*    PROPIA DE FIN DE TABLA.
130900 661-ESCRIBE-CUENTA-DET SECTION.
131000*--> CADA RENGLON DEL BUFFER YA TRAE EL FORMATO FINAL DE
131100*--> IMPRESION, ARMADO EN 440 -- AQUI SOLO SE VUELCA.
131200     WRITE CUS4-PRINTLINE FROM WKS-CTA-DET-REN (IX-CTA-DET)
131300     SET IX-CTA-DET UP BY 1.
131400 661-ESCRIBE-CUENTA-DET-E. EXIT.
131500*    ===== SECCION 4 DEL REPORTE: VUELCA EL BUFFER DE SIEMBRA =====
131600*    VUELCA EL BUFFER DE DETALLE DE SIEMBRA (SECCION 4), LLENADO
131700*    DURANTE LA UNIDAD 3 PERO IMPRESO DESPUES DE LA SECCION 3.
131800 670-IMPRIME-SECCION-SEMILLA SECTION.
131900*--> MISMA OBSERVACION DE 660: SECCION VACIA SI LA SIEMBRA NO
132000*--> CREO NI OMITIO NADA (CASO QUE NO DEBERIA OCURRIR).
132100     SET IX-SEM-DET TO 1
132200     PERFORM 671-ESCRIBE-SEMILLA-DET
132300            THRU 671-ESCRIBE-SEMILLA-DET-E
132400             UNTIL IX-SEM-DET > WKS-CANT-SEM-DETALLE.
132500 670-IMPRIME-SECCION-SEMILLA-E. EXIT.
132600*
132700*    ESCRIBE UN SOLO RENGLON DEL BUFFER DE SIEMBRA Y AVANZA EL
132800*    INDICE, MISMO PATRON QUE 661.
132900 671-ESCRIBE-SEMILLA-DET SECTION.
133000*--> CADA RENGLON YA TRAE EL FORMATO FINAL, ARMADO EN 530.
133100     WRITE CUS4-PRINTLINE FROM WKS-SEM-DET-REN (IX-SEM-DET)
133200     SET IX-SEM-DET UP BY 1.
133300 671-ESCRIBE-SEMILLA-DET-E. EXIT.
133400*    ===== SECCION 5 DEL REPORTE: TOTALES DE CORTE DE CORRIDA =====
133500*    SECCION 5 -- TOTALES DE CORTE DE LA CORRIDA. UNA LINEA POR
133600*    CONTADOR, EN EL ORDEN FIJO QUE PIDE EL FORMATO DE REPORTE
133700*    ACORDADO CON EL DEPARTAMENTO (NO ES ALFABETICO NI POR UNIDAD).
133800 700-IMPRIME-TOTALES SECTION.
133900*--> LOS NUEVE CONTADORES SE IMPRIMEN SIN IMPORTAR SI QUEDARON EN
134000*--> CERO -- EL REPORTE SIEMPRE MUESTRA LAS NUEVE LINEAS.
134100*--> CADA BLOQUE REINICIA CUS4-LINEA-TOTAL A SPACES ANTES DE
134200*--> LLENARLA, ASI NO QUEDA BASURA DEL CONTADOR ANTERIOR.
134300     MOVE SPACES TO CUS4-LINEA-TOTAL
134400     MOVE 'ESTUDIANTES LEIDOS'        TO CUS4-TOT-ETIQUETA
134500     MOVE WKS-TOT-EST-LEIDOS          TO CUS4-TOT-VALOR
134600     WRITE CUS4-PRINTLINE FROM CUS4-LINEA-TOTAL
134700
134800*--> SE ACUMULA EN 201 CADA VEZ QUE LA UNIDAD 1 APRUEBA UN RENGLON.
134900     MOVE SPACES TO CUS4-LINEA-TOTAL
135000     MOVE 'ESTUDIANTES ACEPTADOS'      TO CUS4-TOT-ETIQUETA
135100     MOVE WKS-TOT-EST-ACEPTADOS        TO CUS4-TOT-VALOR
135200     WRITE CUS4-PRINTLINE FROM CUS4-LINEA-TOTAL
135300
135400*--> SE ACUMULA EN 201 CUANDO ALGUNA DE LAS REGLAS 1-7 APAGA EL
135500*--> INTERRUPTOR WKS-SW-VALIDACION (LA REGLA 8 NUNCA RECHAZA).
135600     MOVE SPACES TO CUS4-LINEA-TOTAL
135700     MOVE 'ESTUDIANTES RECHAZADOS'     TO CUS4-TOT-ETIQUETA
135800     MOVE WKS-TOT-EST-RECHAZADOS       TO CUS4-TOT-VALOR
135900     WRITE CUS4-PRINTLINE FROM CUS4-LINEA-TOTAL
136000
136100*--> INCLUYE LAS CUENTAS CREADAS POR LA SIEMBRA Y POR LA UNIDAD 2.
136200     MOVE SPACES TO CUS4-LINEA-TOTAL
136300     MOVE 'CUENTAS CREADAS'            TO CUS4-TOT-ETIQUETA
136400     MOVE WKS-TOT-CTA-CREADAS          TO CUS4-TOT-VALOR
136500     WRITE CUS4-PRINTLINE FROM CUS4-LINEA-TOTAL
136600
136700*--> SE ACUMULA EN 415 CUANDO LA CUENTA YA EXISTIA SIN EL ROL.
136800     MOVE SPACES TO CUS4-LINEA-TOTAL
136900     MOVE 'CUENTAS CON ROL AGREGADO'   TO CUS4-TOT-ETIQUETA
137000     MOVE WKS-TOT-CTA-ROL-AGREGADO     TO CUS4-TOT-VALOR
137100     WRITE CUS4-PRINTLINE FROM CUS4-LINEA-TOTAL
137200
137300*--> SE ACUMULA EN 415 CUANDO LA CUENTA YA TENIA EL ROL CORRECTO.
137400     MOVE SPACES TO CUS4-LINEA-TOTAL
137500     MOVE 'CUENTAS SIN CAMBIO'         TO CUS4-TOT-ETIQUETA
137600     MOVE WKS-TOT-CTA-SIN-CAMBIO       TO CUS4-TOT-VALOR
137700     WRITE CUS4-PRINTLINE FROM CUS4-LINEA-TOTAL
137800
137900*--> SE ACUMULA EN 400 CUANDO EL RENGLON NO TRAE CORREO DE PORTAL.
138000     MOVE SPACES TO CUS4-LINEA-TOTAL
138100     MOVE 'CUENTAS OMITIDAS SIN CORREO' TO CUS4-TOT-ETIQUETA
138200     MOVE WKS-TOT-CTA-OMITIDAS          TO CUS4-TOT-VALOR
138300     WRITE CUS4-PRINTLINE FROM CUS4-LINEA-TOTAL
138400
138500*--> CUENTA DE ADMINISTRADOR MAS LOS TRES ESTUDIANTES DE MUESTRA.
138600     MOVE SPACES TO CUS4-LINEA-TOTAL
138700     MOVE 'RENGLONES DE SIEMBRA CREADOS' TO CUS4-TOT-ETIQUETA
138800     MOVE WKS-TOT-SEM-CREADOS            TO CUS4-TOT-VALOR
138900     WRITE CUS4-PRINTLINE FROM CUS4-LINEA-TOTAL
139000
139100*--> SOLO PASA DE CERO SI LA SIEMBRA SE VUELVE A SOMETER Y ALGUNO
139200*--> DE LOS CUATRO RENGLONES YA EXISTIA (SIEMBRA IDEMPOTENTE).
139300     MOVE SPACES TO CUS4-LINEA-TOTAL
139400     MOVE 'RENGLONES DE SIEMBRA OMITIDOS' TO CUS4-TOT-ETIQUETA
139500     MOVE WKS-TOT-SEM-OMITIDOS            TO CUS4-TOT-VALOR
139600     WRITE CUS4-PRINTLINE FROM CUS4-LINEA-TOTAL.
139700 700-IMPRIME-TOTALES-E. EXIT.
139800*    ===== CIERRE FINAL: VUELCA WKS-CUENTA-TAB COMPLETA A CUACCOUT
139900*    CIERRE FINAL: VUELCA WKS-CUENTA-TAB COMPLETA A CUACCOUT (EL
140000*    MAESTRO DE CUENTAS NO SE ACTUALIZA POR LLAVE, SE REESCRIBE
140100*    ENTERO) Y CIERRA LOS CUATRO ARCHIVOS RESTANTES DE LA CORRIDA.
140200 900-CIERRA-ARCHIVOS SECTION.
140300*--> CUACCOUT SE ABRIO EN 120 ANTES DE ESTE VOLCADO; NO SE VUELVE
140400*--> A ABRIR AQUI.
140500*--> ESTE ES EL UNICO LUGAR DONDE LA TABLA COMPLETA EN MEMORIA
140600*--> SE BAJA A DISCO; SI LA CORRIDA ABENDEA ANTES, CUACCOUT QUEDA
140700*--> VACIO O INCOMPLETO (VER NOTA OPERATIVA 6).
140800     SET IX-CTA TO 1
140900     PERFORM 901-ESCRIBE-CUENTA-TAB THRU 901-ESCRIBE-CUENTA-TAB-E
141000             UNTIL IX-CTA > WKS-CANT-CUENTAS-TAB
141100     CLOSE CUESTIN
141200     CLOSE CUESTOUT
141300     CLOSE CUACCOUT
141400     CLOSE CURUNRPT.
141500 900-CIERRA-ARCHIVOS-E. EXIT.
141600*
141700*    ESCRIBE UN SOLO RENGLON DE LA TABLA DE CUENTAS A CUACCOUT Y
141800*    AVANZA EL INDICE -- SE LLAMA DESDE UN PERFORM UNTIL EN 900.
141900 901-ESCRIBE-CUENTA-TAB SECTION.
142000*--> ESTE ES EL UNICO PARRAFO QUE ESCRIBE EN CUACCOUT EN TODA LA
142100*--> CORRIDA -- NINGUN OTRO PARRAFO LE ESCRIBE DIRECTO.
142200*--> LA TABLA SE REESCRIBE COMPLETA, RENGLON POR RENGLON, EN EL
142300*--> ORDEN EN QUE QUEDO EN MEMORIA -- POR ESO CUACCOUT NO
142400*--> CONSERVA NECESARIAMENTE EL ORDEN FISICO DE CUACCIN.
142500     MOVE WKS-CTA-TAB-FILA (IX-CTA) TO CUS2-ACCOUNT-RECORD
142600     WRITE CUS2-REC-SALIDA FROM CUS2-ACCOUNT-RECORD
142700     SET IX-CTA UP BY 1.
142800 901-ESCRIBE-CUENTA-TAB-E. EXIT.

000100******************************************************************
000200* COPY-LIBRO  : EDU4CSD                                         *
000300* APLICACION  : CUOTAS Y MATRICULA ESTUDIANTIL                   *
000400* CONTENIDO   : RENGLON DE LA TABLA DE SIEMBRA DE MUESTRAS       *
000500*             : (3 ESTUDIANTES FIJOS CARGADOS AL INICIALIZAR)    *
000600* PROGRAMADOR : C. MORALES (CEM)                                 *
000700* FECHA       : 11/09/1988                                       *
000800******************************************************************
000900 01  CUS3-SEED-ENTRY.
001000     05  CUS3-PRIMER-NOMBRE          PIC X(20).
001100     05  CUS3-APELLIDO               PIC X(20).
001200     05  CUS3-CORREO                 PIC X(40).
001300     05  CUS3-PASSWORD               PIC X(20).
001400     05  CUS3-CURSO                  PIC X(40).
001500     05  CUS3-ANIO-INICIO            PIC 9(04).
001600     05  CUS3-ANIO-FIN               PIC 9(04).
001700     05  FILLER                      PIC X(02).
